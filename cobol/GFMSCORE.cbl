000100******************************************************************
000110* Author:     R. L. WEXLER
000120* Installation: UNIVERSITY ADVANCEMENT SYSTEMS - BATCH
000130* Date-Written: 05/02/1991
000140* Date-Compiled:
000150* Security:   UNCLASSIFIED - INTERNAL USE ONLY
000160* Purpose:    GFMSCORE - FUZZY SCORER.  SCORES TWO KEYWORDS 0-100
000170*             BY TAKING THE BETTER OF A PARTIAL-OVERLAP RATIO AND
000180*             A TOKEN-SET RATIO, BOTH BUILT ON A LONGEST-COMMON-
000190*             SUBSEQUENCE SIMILARITY MEASURE.  CALLED BY GFMMATCH
000200*             ONCE FOR EVERY FACULTY-KEYWORD x FOUNDATION-KEYWORD
000210*             COMBINATION IN A PAIR.
000220* Tectonics:  cobc
000230******************************************************************
000240* CHANGE LOG.
000250*   05/02/1991  RLW  GFM-0001  ORIGINAL PROGRAM - STRAIGHT LCS
000260*                              RATIO ONLY, NO PARTIAL OR TOKEN
000270*                              MEASURE.  TOO MANY REAL MATCHES
000280*                              WERE BEING MISSED WHEN ONE SIDE
000290*                              USED A LONGER PHRASE FOR THE SAME
000300*                              TOPIC ("AI" VS. "ARTIFICIAL
000310*                              INTELLIGENCE").
000320*   09/18/1992  RLW  GFM-0035  ADDED PARTIAL-RATIO (SLIDING
000330*                              OVERLAP WINDOW) SO A SHORT
000340*                              KEYWORD THAT APPEARS INSIDE A
000350*                              LONGER ONE SCORES 100, NOT A LOW
000360*                              WHOLE-STRING LCS SCORE.
000370*   03/30/1996  DCT  GFM-0152  ADDED TOKEN-SET-RATIO SO WORD
000380*                              ORDER ("POLICY ANALYSIS" VS.
000390*                              "ANALYSIS, POLICY") NO LONGER
000400*                              HURTS THE SCORE.
000410*   02/09/1999  MHK  GFM-Y2K1  Y2K REVIEW - NO DATE FIELDS IN
000420*                              THIS PROGRAM, NO CHANGE REQUIRED.
000430*   08/21/2003  RLW  GFM-0205  NOW CALLS GFMNORM ON BOTH SIDES
000440*                              BEFORE SCORING - SEE GFMNORM'S LOG
000450*                              FOR WHY.  PREVIOUSLY SCORED THE
000460*                              KEYWORDS AS GFMSPLIT LEFT THEM.
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.    GFMSCORE.
000500 AUTHOR.        R. L. WEXLER.
000510 INSTALLATION.  UNIVERSITY ADVANCEMENT SYSTEMS - BATCH.
000520 DATE-WRITTEN.  05/02/1991.
000530 DATE-COMPILED.
000540 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630
000640*GFM-0205  NORMALIZED COPIES OF THE TWO KEYWORDS, AND THEIR
000650*          TRUE LENGTHS (TRAILING SPACES ARE PADDING, NOT TEXT).
000660 01  WS-NORM-A                      PIC X(120).
000670 01  WS-NORM-B                      PIC X(120).
000680 01  WS-COMPRIMENTOS.
000690     05  WS-LEN-A                   PIC 9(04)  COMP.
000700     05  WS-LEN-B                   PIC 9(04)  COMP.
000710     05  FILLER                     PIC X(04).
000720
000730*GFM-0001  GENERAL-PURPOSE LCS/RATIO WORK AREA - P300-RATIO-LCS
000740*          SCORES WHATEVER IS SITTING IN WS-RATIO-X/Y WHEN IT IS
000750*          PERFORMED, SO EVERY CALLER LOADS THESE FIRST.
000760 01  WS-RATIO-AREA.
000770     05  WS-RATIO-X                 PIC X(120).
000780     05  WS-RATIO-Y                 PIC X(120).
000790     05  WS-RATIO-LX                PIC 9(04)  COMP.
000800     05  WS-RATIO-LY                PIC 9(04)  COMP.
000810     05  WS-RATIO-RESULT            PIC 9(03)  COMP.
000820 01  WS-RATIO-AREA-ALT REDEFINES WS-RATIO-AREA.
000830     05  FILLER                     PIC X(244).
000840
000850*GFM-0001  LCS DYNAMIC-PROGRAMMING TABLE.  ROW/COLUMN 1 HOLDS
000860*          THE ZERO BASE CASE, SO ROW I+1 / COLUMN J+1 HOLDS
000870*          DP(I,J) FOR A STRING OF LENGTH I AGAINST LENGTH J.
000880 01  WS-DP-TABELA.
000890     05  WS-DP-LINHA OCCURS 121 TIMES
000900                     INDEXED BY WS-DPI.
000910         10  WS-DP-COLUNA OCCURS 121 TIMES
000920                         INDEXED BY WS-DPJ
000930                                    PIC 9(04) COMP.
000940
000950*GFM-0035  PARTIAL-RATIO WORK AREA - S IS THE SHORTER KEYWORD,
000960*          L THE LONGER ONE, SLID ACROSS EACH OTHER.
000970 01  WS-PARCIAL-AREA.
000980     05  WS-PR-S-BUF                PIC X(120).
000990     05  WS-PR-L-BUF                PIC X(120).
001000     05  WS-PR-S-LEN                PIC 9(04)  COMP.
001010     05  WS-PR-L-LEN                PIC 9(04)  COMP.
001020     05  WS-PR-OFFSET               PIC S9(04) COMP.
001030     05  WS-PR-INI-S                PIC 9(04)  COMP.
001040     05  WS-PR-FIM-S                PIC 9(04)  COMP.
001050     05  WS-PR-INI-L                PIC 9(04)  COMP.
001060     05  WS-PR-TAM                  PIC 9(04)  COMP.
001070     05  WS-PR-MAX                  PIC 9(03)  COMP.
001080 01  WS-PARCIAL-AREA-ALT REDEFINES WS-PARCIAL-AREA.
001090     05  FILLER                     PIC X(261).
001100
001110*GFM-0152  TOKEN TABLES FOR TOKEN-SET-RATIO.  EACH KEYWORD IS
001120*          SHORT, SO 10 WORDS PER SIDE IS AMPLE.
001130 01  WS-TOKEN-AREA.
001140     05  WS-TOKA-QTDE               PIC 9(04)  COMP.
001150     05  WS-TOKA OCCURS 10 TIMES
001160                 INDEXED BY WS-TOKA-IDX
001170                                    PIC X(60).
001180     05  WS-TOKB-QTDE               PIC 9(04)  COMP.
001190     05  WS-TOKB OCCURS 10 TIMES
001200                 INDEXED BY WS-TOKB-IDX
001210                                    PIC X(60).
001220     05  WS-TOKI-QTDE               PIC 9(04)  COMP.
001230     05  WS-TOKI OCCURS 10 TIMES
001240                 INDEXED BY WS-TOKI-IDX
001250                                    PIC X(60).
001260     05  WS-TOKD1-QTDE              PIC 9(04)  COMP.
001270     05  WS-TOKD1 OCCURS 10 TIMES
001280                  INDEXED BY WS-TOKD1-IDX
001290                                    PIC X(60).
001300     05  WS-TOKD2-QTDE              PIC 9(04)  COMP.
001310     05  WS-TOKD2 OCCURS 10 TIMES
001320                  INDEXED BY WS-TOKD2-IDX
001330                                    PIC X(60).
001340 01  WS-TOKEN-AREA-ALT REDEFINES WS-TOKEN-AREA.
001350     05  FILLER                     PIC X(1050).
001360
001370*GFM-0152  THE THREE JOINED STRINGS COMPARED FOR TOKEN-SET-RATIO,
001380*          AND THE RUNNING MAXIMUM OF THE THREE RATIOS.
001390 01  WS-JUNCAO-AREA.
001400     05  WS-STR-I                   PIC X(610).
001410     05  WS-STR-I-LEN               PIC 9(04)  COMP.
001420     05  WS-STR-ID1                 PIC X(610).
001430     05  WS-STR-ID1-LEN             PIC 9(04)  COMP.
001440     05  WS-STR-ID2                 PIC X(610).
001450     05  WS-STR-ID2-LEN             PIC 9(04)  COMP.
001460     05  WS-TSR-MAX                 PIC 9(03)  COMP.
001470
001480 LINKAGE SECTION.
001490 01  LK-PALAVRA-A                   PIC X(120).
001500 01  LK-PALAVRA-B                   PIC X(120).
001510 01  LK-PONTUACAO                   PIC 9(03)  COMP.
001520
001530 PROCEDURE DIVISION USING LK-PALAVRA-A LK-PALAVRA-B
001540                           LK-PONTUACAO.
001550
001560 MAIN-PROCEDURE.
001570     PERFORM P100-INICIO           THRU P100-INICIO-FIM.
001580     PERFORM P400-PARTIAL-RATIO     THRU P400-PARTIAL-RATIO-FIM.
001590     PERFORM P500-TOKEN-SET-RATIO   THRU P500-TOKEN-SET-RATIO-FIM.
001600     PERFORM P900-FINALIZA          THRU P900-FINALIZA-FIM.
001610 MAIN-PROCEDURE-FIM.
001620
001630 P100-INICIO.
001640*GFM-0205  NORMALIZE BOTH KEYWORDS BEFORE ANY MEASURE RUNS.
001650     CALL 'GFMNORM' USING LK-PALAVRA-A WS-NORM-A.
001660     CALL 'GFMNORM' USING LK-PALAVRA-B WS-NORM-B.
001670     MOVE ZERO                     TO WS-LEN-A WS-LEN-B.
001680     PERFORM P110-MEDE-A THRU P110-MEDE-A-FIM
001690             VARYING WS-DPI FROM 1 BY 1
001700             UNTIL WS-DPI IS GREATER THAN 120.
001710     PERFORM P120-MEDE-B THRU P120-MEDE-B-FIM
001720             VARYING WS-DPI FROM 1 BY 1
001730             UNTIL WS-DPI IS GREATER THAN 120.
001740 P100-INICIO-FIM.
001750
001760 P110-MEDE-A.
001770     IF WS-NORM-A (WS-DPI : 1) IS NOT EQUAL TO SPACE
001780         MOVE WS-DPI                TO WS-LEN-A
001790     END-IF.
001800 P110-MEDE-A-FIM.
001810
001820 P120-MEDE-B.
001830     IF WS-NORM-B (WS-DPI : 1) IS NOT EQUAL TO SPACE
001840         MOVE WS-DPI                TO WS-LEN-B
001850     END-IF.
001860 P120-MEDE-B-FIM.
001870
001880 P300-RATIO-LCS.
001890*GFM-0001  RATIO(X,Y) = ROUND(100 * 2*LCS(X,Y) / (LEN X + LEN Y)).
001900*          SCORES WHATEVER IS IN WS-RATIO-X(1:WS-RATIO-LX) AND
001910*          WS-RATIO-Y(1:WS-RATIO-LY); RESULT COMES BACK IN
001920*          WS-RATIO-RESULT.
001930     IF WS-RATIO-LX IS EQUAL TO ZERO
001940             AND WS-RATIO-LY IS EQUAL TO ZERO
001950         MOVE 100                   TO WS-RATIO-RESULT
001960     ELSE
001970         IF WS-RATIO-LX IS EQUAL TO ZERO
001980                 OR WS-RATIO-LY IS EQUAL TO ZERO
001990             MOVE ZERO               TO WS-RATIO-RESULT
002000         ELSE
002010             PERFORM P310-MONTA-DP THRU P310-MONTA-DP-FIM
002020             COMPUTE WS-RATIO-RESULT ROUNDED =
002030                 (100 * 2 *
002040                  WS-DP-COLUNA (WS-RATIO-LX + 1, WS-RATIO-LY + 1))
002050                 / (WS-RATIO-LX + WS-RATIO-LY)
002060         END-IF
002070     END-IF.
002080 P300-RATIO-LCS-FIM.
002090
002100 P310-MONTA-DP.
002110     PERFORM P315-ZERA-LINHA-BASE THRU P315-ZERA-LINHA-BASE-FIM
002120             VARYING WS-DPJ FROM 1 BY 1
002130             UNTIL WS-DPJ IS GREATER THAN (WS-RATIO-LY + 1).
002140     PERFORM P320-ZERA-COLUNA-BASE
002150             THRU P320-ZERA-COLUNA-BASE-FIM
002160             VARYING WS-DPI FROM 1 BY 1
002170             UNTIL WS-DPI IS GREATER THAN (WS-RATIO-LX + 1).
002180     PERFORM P330-MONTA-LINHA THRU P330-MONTA-LINHA-FIM
002190             VARYING WS-DPI FROM 2 BY 1
002200             UNTIL WS-DPI IS GREATER THAN (WS-RATIO-LX + 1).
002210 P310-MONTA-DP-FIM.
002220
002230 P315-ZERA-LINHA-BASE.
002240     MOVE ZERO  TO WS-DP-COLUNA (1, WS-DPJ).
002250 P315-ZERA-LINHA-BASE-FIM.
002260
002270 P320-ZERA-COLUNA-BASE.
002280     MOVE ZERO  TO WS-DP-COLUNA (WS-DPI, 1).
002290 P320-ZERA-COLUNA-BASE-FIM.
002300
002310 P330-MONTA-LINHA.
002320     PERFORM P335-MONTA-CELULA THRU P335-MONTA-CELULA-FIM
002330             VARYING WS-DPJ FROM 2 BY 1
002340             UNTIL WS-DPJ IS GREATER THAN (WS-RATIO-LY + 1).
002350 P330-MONTA-LINHA-FIM.
002360
002370 P335-MONTA-CELULA.
002380     IF WS-RATIO-X (WS-DPI - 1 : 1) IS EQUAL TO
002390             WS-RATIO-Y (WS-DPJ - 1 : 1)
002400         COMPUTE WS-DP-COLUNA (WS-DPI, WS-DPJ) =
002410                 WS-DP-COLUNA (WS-DPI - 1, WS-DPJ - 1) + 1
002420     ELSE
002430         IF WS-DP-COLUNA (WS-DPI - 1, WS-DPJ) IS GREATER THAN
002440                 WS-DP-COLUNA (WS-DPI, WS-DPJ - 1)
002450             MOVE WS-DP-COLUNA (WS-DPI - 1, WS-DPJ)
002460                                 TO WS-DP-COLUNA (WS-DPI, WS-DPJ)
002470         ELSE
002480             MOVE WS-DP-COLUNA (WS-DPI, WS-DPJ - 1)
002490                                 TO WS-DP-COLUNA (WS-DPI, WS-DPJ)
002500         END-IF
002510     END-IF.
002520 P335-MONTA-CELULA-FIM.
002530
002540 P400-PARTIAL-RATIO.
002550*GFM-0035  S IS THE SHORTER KEYWORD, L THE LONGER ONE (A IF
002560*          THEY ARE EQUAL LENGTH).  SLIDE S ACROSS L, INCLUDING
002570*          THE OFFSETS WHERE S HANGS OFF EITHER END, AND KEEP
002580*          THE BEST RATIO OF THE OVERLAPPING PORTIONS.
002590     IF WS-LEN-A IS LESS THAN OR EQUAL TO WS-LEN-B
002600         MOVE WS-NORM-A              TO WS-PR-S-BUF
002610         MOVE WS-LEN-A               TO WS-PR-S-LEN
002620         MOVE WS-NORM-B              TO WS-PR-L-BUF
002630         MOVE WS-LEN-B               TO WS-PR-L-LEN
002640     ELSE
002650         MOVE WS-NORM-B              TO WS-PR-S-BUF
002660         MOVE WS-LEN-B               TO WS-PR-S-LEN
002670         MOVE WS-NORM-A              TO WS-PR-L-BUF
002680         MOVE WS-LEN-A               TO WS-PR-L-LEN
002690     END-IF.
002700     MOVE ZERO                      TO WS-PR-MAX.
002710     IF WS-PR-S-LEN IS EQUAL TO ZERO OR WS-PR-L-LEN IS EQUAL
002720             TO ZERO
002730         IF WS-PR-S-LEN IS EQUAL TO ZERO
002740                 AND WS-PR-L-LEN IS EQUAL TO ZERO
002750             MOVE 100                TO WS-PR-MAX
002760         END-IF
002770     ELSE
002780         PERFORM P410-DESLIZA THRU P410-DESLIZA-FIM
002790                 VARYING WS-PR-OFFSET
002800                 FROM (1 - WS-PR-S-LEN) BY 1
002810                 UNTIL WS-PR-OFFSET IS GREATER THAN
002820                       (WS-PR-L-LEN - 1)
002830     END-IF.
002840 P400-PARTIAL-RATIO-FIM.
002850
002860 P410-DESLIZA.
002870     IF (1 - WS-PR-OFFSET) IS GREATER THAN 1
002880         MOVE (1 - WS-PR-OFFSET)     TO WS-PR-INI-S
002890     ELSE
002900         MOVE 1                      TO WS-PR-INI-S
002910     END-IF.
002920     IF (WS-PR-L-LEN - WS-PR-OFFSET) IS LESS THAN WS-PR-S-LEN
002930         MOVE (WS-PR-L-LEN - WS-PR-OFFSET) TO WS-PR-FIM-S
002940     ELSE
002950         MOVE WS-PR-S-LEN             TO WS-PR-FIM-S
002960     END-IF.
002970     IF WS-PR-INI-S IS LESS THAN OR EQUAL TO WS-PR-FIM-S
002980         COMPUTE WS-PR-TAM = WS-PR-FIM-S - WS-PR-INI-S + 1
002990         COMPUTE WS-PR-INI-L = WS-PR-INI-S + WS-PR-OFFSET
003000         MOVE SPACES                  TO WS-RATIO-X WS-RATIO-Y
003010         MOVE WS-PR-S-BUF (WS-PR-INI-S : WS-PR-TAM)
003020                                       TO WS-RATIO-X (1 : WS-PR-TAM)
003030         MOVE WS-PR-L-BUF (WS-PR-INI-L : WS-PR-TAM)
003040                                       TO WS-RATIO-Y (1 : WS-PR-TAM)
003050         MOVE WS-PR-TAM                TO WS-RATIO-LX WS-RATIO-LY
003060         PERFORM P300-RATIO-LCS THRU P300-RATIO-LCS-FIM
003070         IF WS-RATIO-RESULT IS GREATER THAN WS-PR-MAX
003080             MOVE WS-RATIO-RESULT      TO WS-PR-MAX
003090         END-IF
003100     END-IF.
003110 P410-DESLIZA-FIM.
003120
003130 P500-TOKEN-SET-RATIO.
003140*GFM-0152  TOKENIZE BOTH SIDES ON SPACE, SORT EACH TOKEN LIST,
003150*          SPLIT INTO THE INTERSECTION AND THE TWO DIFFERENCES,
003160*          AND COMPARE THE THREE JOINED STRINGS.
003170     PERFORM P510-TOKENIZA-A THRU P510-TOKENIZA-A-FIM.
003180     PERFORM P520-TOKENIZA-B THRU P520-TOKENIZA-B-FIM.
003190     PERFORM P530-ORDENA-TOKA THRU P530-ORDENA-TOKA-FIM.
003200     PERFORM P540-ORDENA-TOKB THRU P540-ORDENA-TOKB-FIM.
003210     PERFORM P550-DIVIDE-CONJUNTOS THRU P550-DIVIDE-CONJUNTOS-FIM.
003220     PERFORM P560-MONTA-JUNCOES THRU P560-MONTA-JUNCOES-FIM.
003230     MOVE ZERO                       TO WS-TSR-MAX.
003240     MOVE WS-STR-I                   TO WS-RATIO-X.
003250     MOVE WS-STR-ID1                 TO WS-RATIO-Y.
003260     MOVE WS-STR-I-LEN               TO WS-RATIO-LX.
003270     MOVE WS-STR-ID1-LEN             TO WS-RATIO-LY.
003280     PERFORM P300-RATIO-LCS THRU P300-RATIO-LCS-FIM.
003290     MOVE WS-RATIO-RESULT             TO WS-TSR-MAX.
003300     MOVE WS-STR-I                   TO WS-RATIO-X.
003310     MOVE WS-STR-ID2                 TO WS-RATIO-Y.
003320     MOVE WS-STR-I-LEN               TO WS-RATIO-LX.
003330     MOVE WS-STR-ID2-LEN             TO WS-RATIO-LY.
003340     PERFORM P300-RATIO-LCS THRU P300-RATIO-LCS-FIM.
003350     IF WS-RATIO-RESULT IS GREATER THAN WS-TSR-MAX
003360         MOVE WS-RATIO-RESULT         TO WS-TSR-MAX
003370     END-IF.
003380     MOVE WS-STR-ID1                 TO WS-RATIO-X.
003390     MOVE WS-STR-ID2                 TO WS-RATIO-Y.
003400     MOVE WS-STR-ID1-LEN             TO WS-RATIO-LX.
003410     MOVE WS-STR-ID2-LEN             TO WS-RATIO-LY.
003420     PERFORM P300-RATIO-LCS THRU P300-RATIO-LCS-FIM.
003430     IF WS-RATIO-RESULT IS GREATER THAN WS-TSR-MAX
003440         MOVE WS-RATIO-RESULT         TO WS-TSR-MAX
003450     END-IF.
003460 P500-TOKEN-SET-RATIO-FIM.
003470
003480 P510-TOKENIZA-A.
003490     MOVE ZERO                      TO WS-TOKA-QTDE.
003500     PERFORM P515-CORTA-PALAVRA-A THRU P515-CORTA-PALAVRA-A-FIM
003510             VARYING WS-DPI FROM 1 BY 1
003520             UNTIL WS-DPI IS GREATER THAN (WS-LEN-A + 1).
003530 P510-TOKENIZA-A-FIM.
003540
003550 P515-CORTA-PALAVRA-A.
003560*GFM-0152  POSITION LEN-A+1 IS TREATED AS A FORCED SEPARATOR SO
003570*          THE LAST WORD FLUSHES WITHOUT A SPECIAL CASE AFTER
003580*          THE LOOP.
003590     IF WS-DPI IS GREATER THAN WS-LEN-A
003600         MOVE 0                       TO WS-DPJ
003610     ELSE
003620         IF WS-NORM-A (WS-DPI : 1) IS EQUAL TO SPACE
003630             MOVE 0                   TO WS-DPJ
003640         ELSE
003650             MOVE 1                   TO WS-DPJ
003660         END-IF
003670     END-IF.
003680     EVALUATE TRUE
003690         WHEN WS-DPJ IS EQUAL TO 1
003700             IF WS-TOKA-QTDE IS EQUAL TO ZERO
003710                 ADD 1                TO WS-TOKA-QTDE
003720                 SET WS-TOKA-IDX      TO WS-TOKA-QTDE
003730                 MOVE SPACES          TO WS-TOKA (WS-TOKA-IDX)
003740             ELSE
003750                 IF WS-DPI IS GREATER THAN 1
003760                     IF WS-NORM-A (WS-DPI - 1 : 1) IS EQUAL TO
003770                             SPACE
003780                         ADD 1        TO WS-TOKA-QTDE
003790                         SET WS-TOKA-IDX TO WS-TOKA-QTDE
003800                         MOVE SPACES  TO WS-TOKA (WS-TOKA-IDX)
003810                     END-IF
003820                 END-IF
003830             END-IF
003840             SET WS-TOKA-IDX          TO WS-TOKA-QTDE
003850             STRING WS-TOKA (WS-TOKA-IDX) DELIMITED BY SPACE
003860                    WS-NORM-A (WS-DPI : 1) DELIMITED BY SIZE
003870                    INTO WS-TOKA (WS-TOKA-IDX)
003880         WHEN OTHER
003890             CONTINUE
003900     END-EVALUATE.
003910 P515-CORTA-PALAVRA-A-FIM.
003920
003930 P520-TOKENIZA-B.
003940     MOVE ZERO                      TO WS-TOKB-QTDE.
003950     PERFORM P525-CORTA-PALAVRA-B THRU P525-CORTA-PALAVRA-B-FIM
003960             VARYING WS-DPI FROM 1 BY 1
003970             UNTIL WS-DPI IS GREATER THAN (WS-LEN-B + 1).
003980 P520-TOKENIZA-B-FIM.
003990
004000 P525-CORTA-PALAVRA-B.
004010     IF WS-DPI IS GREATER THAN WS-LEN-B
004020         MOVE 0                       TO WS-DPJ
004030     ELSE
004040         IF WS-NORM-B (WS-DPI : 1) IS EQUAL TO SPACE
004050             MOVE 0                   TO WS-DPJ
004060         ELSE
004070             MOVE 1                   TO WS-DPJ
004080         END-IF
004090     END-IF.
004100     EVALUATE TRUE
004110         WHEN WS-DPJ IS EQUAL TO 1
004120             IF WS-TOKB-QTDE IS EQUAL TO ZERO
004130                 ADD 1                TO WS-TOKB-QTDE
004140                 SET WS-TOKB-IDX      TO WS-TOKB-QTDE
004150                 MOVE SPACES          TO WS-TOKB (WS-TOKB-IDX)
004160             ELSE
004170                 IF WS-DPI IS GREATER THAN 1
004180                     IF WS-NORM-B (WS-DPI - 1 : 1) IS EQUAL TO
004190                             SPACE
004200                         ADD 1        TO WS-TOKB-QTDE
004210                         SET WS-TOKB-IDX TO WS-TOKB-QTDE
004220                         MOVE SPACES  TO WS-TOKB (WS-TOKB-IDX)
004230                     END-IF
004240                 END-IF
004250             END-IF
004260             SET WS-TOKB-IDX          TO WS-TOKB-QTDE
004270             STRING WS-TOKB (WS-TOKB-IDX) DELIMITED BY SPACE
004280                    WS-NORM-B (WS-DPI : 1) DELIMITED BY SIZE
004290                    INTO WS-TOKB (WS-TOKB-IDX)
004300         WHEN OTHER
004310             CONTINUE
004320     END-EVALUATE.
004330 P525-CORTA-PALAVRA-B-FIM.
004340
004350 P530-ORDENA-TOKA.
004360     IF WS-TOKA-QTDE IS GREATER THAN 1
004370         PERFORM P531-LINHA-A THRU P531-LINHA-A-FIM
004380                 VARYING WS-TOKA-IDX FROM 1 BY 1
004390                 UNTIL WS-TOKA-IDX IS GREATER THAN
004400                       (WS-TOKA-QTDE - 1)
004410     END-IF.
004420 P530-ORDENA-TOKA-FIM.
004430
004440 P531-LINHA-A.
004450     PERFORM P532-TROCA-A THRU P532-TROCA-A-FIM
004460             VARYING WS-TOKB-IDX FROM (WS-TOKA-IDX + 1) BY 1
004470             UNTIL WS-TOKB-IDX IS GREATER THAN WS-TOKA-QTDE.
004480 P531-LINHA-A-FIM.
004490
004500 P532-TROCA-A.
004510     IF WS-TOKA (WS-TOKB-IDX) IS LESS THAN WS-TOKA (WS-TOKA-IDX)
004520         MOVE WS-TOKA (WS-TOKA-IDX)  TO WS-RATIO-X
004530         MOVE WS-TOKA (WS-TOKB-IDX)  TO WS-TOKA (WS-TOKA-IDX)
004540         MOVE WS-RATIO-X             TO WS-TOKA (WS-TOKB-IDX)
004550     END-IF.
004560 P532-TROCA-A-FIM.
004570
004580 P540-ORDENA-TOKB.
004590     IF WS-TOKB-QTDE IS GREATER THAN 1
004600         PERFORM P541-LINHA-B THRU P541-LINHA-B-FIM
004610                 VARYING WS-TOKA-IDX FROM 1 BY 1
004620                 UNTIL WS-TOKA-IDX IS GREATER THAN
004630                       (WS-TOKB-QTDE - 1)
004640     END-IF.
004650 P540-ORDENA-TOKB-FIM.
004660
004670 P541-LINHA-B.
004680     PERFORM P542-TROCA-B THRU P542-TROCA-B-FIM
004690             VARYING WS-TOKB-IDX FROM (WS-TOKA-IDX + 1) BY 1
004700             UNTIL WS-TOKB-IDX IS GREATER THAN WS-TOKB-QTDE.
004710 P541-LINHA-B-FIM.
004720
004730 P542-TROCA-B.
004740     IF WS-TOKB (WS-TOKB-IDX) IS LESS THAN WS-TOKB (WS-TOKA-IDX)
004750         MOVE WS-TOKB (WS-TOKA-IDX)  TO WS-RATIO-X
004760         MOVE WS-TOKB (WS-TOKB-IDX)  TO WS-TOKB (WS-TOKA-IDX)
004770         MOVE WS-RATIO-X             TO WS-TOKB (WS-TOKB-IDX)
004780     END-IF.
004790 P542-TROCA-B-FIM.
004800
004810 P550-DIVIDE-CONJUNTOS.
004820*GFM-0152  BOTH TOKEN LISTS ARE SORTED - WALK THEM TOGETHER LIKE
004830*          A MERGE TO SPLIT OUT THE INTERSECTION AND THE TWO
004840*          DIFFERENCES IN ONE PASS, STILL IN SORTED ORDER.
004850     MOVE ZERO TO WS-TOKI-QTDE WS-TOKD1-QTDE WS-TOKD2-QTDE.
004860     MOVE 1    TO WS-TOKA-IDX.
004870     MOVE 1    TO WS-TOKB-IDX.
004880     PERFORM P555-PASSO-MERGE THRU P555-PASSO-MERGE-FIM
004890             UNTIL (WS-TOKA-IDX IS GREATER THAN WS-TOKA-QTDE)
004900               AND (WS-TOKB-IDX IS GREATER THAN WS-TOKB-QTDE).
004910 P550-DIVIDE-CONJUNTOS-FIM.
004920
004930 P555-PASSO-MERGE.
004940     EVALUATE TRUE
004950         WHEN WS-TOKA-IDX IS GREATER THAN WS-TOKA-QTDE
004960             ADD 1                    TO WS-TOKD2-QTDE
004970             SET WS-TOKD2-IDX         TO WS-TOKD2-QTDE
004980             MOVE WS-TOKB (WS-TOKB-IDX) TO WS-TOKD2 (WS-TOKD2-IDX)
004990             SET WS-TOKB-IDX UP BY 1
005000         WHEN WS-TOKB-IDX IS GREATER THAN WS-TOKB-QTDE
005010             ADD 1                    TO WS-TOKD1-QTDE
005020             SET WS-TOKD1-IDX         TO WS-TOKD1-QTDE
005030             MOVE WS-TOKA (WS-TOKA-IDX) TO WS-TOKD1 (WS-TOKD1-IDX)
005040             SET WS-TOKA-IDX UP BY 1
005050         WHEN WS-TOKA (WS-TOKA-IDX) IS EQUAL TO
005060                 WS-TOKB (WS-TOKB-IDX)
005070             ADD 1                    TO WS-TOKI-QTDE
005080             SET WS-TOKI-IDX          TO WS-TOKI-QTDE
005090             MOVE WS-TOKA (WS-TOKA-IDX) TO WS-TOKI (WS-TOKI-IDX)
005100             SET WS-TOKA-IDX UP BY 1
005110             SET WS-TOKB-IDX UP BY 1
005120         WHEN WS-TOKA (WS-TOKA-IDX) IS LESS THAN
005130                 WS-TOKB (WS-TOKB-IDX)
005140             ADD 1                    TO WS-TOKD1-QTDE
005150             SET WS-TOKD1-IDX         TO WS-TOKD1-QTDE
005160             MOVE WS-TOKA (WS-TOKA-IDX) TO WS-TOKD1 (WS-TOKD1-IDX)
005170             SET WS-TOKA-IDX UP BY 1
005180         WHEN OTHER
005190             ADD 1                    TO WS-TOKD2-QTDE
005200             SET WS-TOKD2-IDX         TO WS-TOKD2-QTDE
005210             MOVE WS-TOKB (WS-TOKB-IDX) TO WS-TOKD2 (WS-TOKD2-IDX)
005220             SET WS-TOKB-IDX UP BY 1
005230     END-EVALUATE.
005240 P555-PASSO-MERGE-FIM.
005250
005260 P560-MONTA-JUNCOES.
005270*GFM-0152  STR-I = I JOINED BY SPACES.  STR-ID1/STR-ID2 PUT I
005280*          FIRST, THEN THE DIFFERENCE, PER THE SPEC.
005290     MOVE SPACES                     TO WS-STR-I WS-STR-ID1
005300                                         WS-STR-ID2.
005310     MOVE ZERO                       TO WS-STR-I-LEN WS-STR-ID1-LEN
005320                                         WS-STR-ID2-LEN.
005330     PERFORM P565-JUNTA-I THRU P565-JUNTA-I-FIM
005340             VARYING WS-TOKI-IDX FROM 1 BY 1
005350             UNTIL WS-TOKI-IDX IS GREATER THAN WS-TOKI-QTDE.
005360     MOVE WS-STR-I                    TO WS-STR-ID1.
005370     MOVE WS-STR-I-LEN                TO WS-STR-ID1-LEN.
005380     MOVE WS-STR-I                    TO WS-STR-ID2.
005390     MOVE WS-STR-I-LEN                TO WS-STR-ID2-LEN.
005400     PERFORM P566-JUNTA-D1 THRU P566-JUNTA-D1-FIM
005410             VARYING WS-TOKD1-IDX FROM 1 BY 1
005420             UNTIL WS-TOKD1-IDX IS GREATER THAN WS-TOKD1-QTDE.
005430     PERFORM P567-JUNTA-D2 THRU P567-JUNTA-D2-FIM
005440             VARYING WS-TOKD2-IDX FROM 1 BY 1
005450             UNTIL WS-TOKD2-IDX IS GREATER THAN WS-TOKD2-QTDE.
005460 P560-MONTA-JUNCOES-FIM.
005470
005480 P565-JUNTA-I.
005490     PERFORM P568-ANEXA-COM-ESPACO THRU P568-ANEXA-COM-ESPACO-FIM.
005500 P565-JUNTA-I-FIM.
005510
005520 P568-ANEXA-COM-ESPACO.
005530     IF WS-STR-I-LEN IS GREATER THAN ZERO
005540         ADD 1                        TO WS-STR-I-LEN
005550         MOVE SPACE TO WS-STR-I (WS-STR-I-LEN : 1)
005560     END-IF.
005570     PERFORM P569-COPIA-TOKEN-I THRU P569-COPIA-TOKEN-I-FIM
005580             VARYING WS-DPI FROM 1 BY 1
005590             UNTIL WS-DPI IS GREATER THAN 60
005600                OR WS-TOKI (WS-TOKI-IDX) (WS-DPI : 1) IS EQUAL
005610                   TO SPACE.
005620 P568-ANEXA-COM-ESPACO-FIM.
005630
005640 P569-COPIA-TOKEN-I.
005650     ADD 1                            TO WS-STR-I-LEN.
005660     MOVE WS-TOKI (WS-TOKI-IDX) (WS-DPI : 1)
005670                                      TO WS-STR-I (WS-STR-I-LEN : 1).
005680 P569-COPIA-TOKEN-I-FIM.
005690
005700 P566-JUNTA-D1.
005710     IF WS-STR-ID1-LEN IS GREATER THAN ZERO
005720         ADD 1                        TO WS-STR-ID1-LEN
005730         MOVE SPACE TO WS-STR-ID1 (WS-STR-ID1-LEN : 1)
005740     END-IF.
005750     PERFORM P571-COPIA-TOKEN-D1 THRU P571-COPIA-TOKEN-D1-FIM
005760             VARYING WS-DPI FROM 1 BY 1
005770             UNTIL WS-DPI IS GREATER THAN 60
005780                OR WS-TOKD1 (WS-TOKD1-IDX) (WS-DPI : 1) IS EQUAL
005790                   TO SPACE.
005800 P566-JUNTA-D1-FIM.
005810
005820 P571-COPIA-TOKEN-D1.
005830     ADD 1                            TO WS-STR-ID1-LEN.
005840     MOVE WS-TOKD1 (WS-TOKD1-IDX) (WS-DPI : 1)
005850                                  TO WS-STR-ID1 (WS-STR-ID1-LEN : 1).
005860 P571-COPIA-TOKEN-D1-FIM.
005870
005880 P567-JUNTA-D2.
005890     IF WS-STR-ID2-LEN IS GREATER THAN ZERO
005900         ADD 1                        TO WS-STR-ID2-LEN
005910         MOVE SPACE TO WS-STR-ID2 (WS-STR-ID2-LEN : 1)
005920     END-IF.
005930     PERFORM P572-COPIA-TOKEN-D2 THRU P572-COPIA-TOKEN-D2-FIM
005940             VARYING WS-DPI FROM 1 BY 1
005950             UNTIL WS-DPI IS GREATER THAN 60
005960                OR WS-TOKD2 (WS-TOKD2-IDX) (WS-DPI : 1) IS EQUAL
005970                   TO SPACE.
005980 P567-JUNTA-D2-FIM.
005990
006000 P572-COPIA-TOKEN-D2.
006010     ADD 1                            TO WS-STR-ID2-LEN.
006020     MOVE WS-TOKD2 (WS-TOKD2-IDX) (WS-DPI : 1)
006030                                  TO WS-STR-ID2 (WS-STR-ID2-LEN : 1).
006040 P572-COPIA-TOKEN-D2-FIM.
006050
006060 P900-FINALIZA.
006070*GFM-0001  SCORE = MAX(PARTIAL-RATIO, TOKEN-SET-RATIO).
006080     IF WS-PR-MAX IS GREATER THAN WS-TSR-MAX
006090         MOVE WS-PR-MAX               TO LK-PONTUACAO
006100     ELSE
006110         MOVE WS-TSR-MAX              TO LK-PONTUACAO
006120     END-IF.
006130     GOBACK.
006140 P900-FINALIZA-FIM.
006150
006160 END PROGRAM GFMSCORE.
