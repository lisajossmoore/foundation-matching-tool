000100******************************************************************
000110* COPYBOOK:  GFMMCH
000120* PURPOSE:   RECORD LAYOUT FOR THE MATCHES OUTPUT FILE - ONE ROW
000130*            PER FACULTY x FOUNDATION PAIR THAT CLEARED THE
000140*            SCORE THRESHOLD.  FIXED 661-BYTE RECORDS, WRITTEN
000150*            SORTED BY FACULTY NAME, SCORE DESC, KEYWORD COUNT
000160*            DESC.  COPY INTO THE FD FOR MATCHES WHEREVER THE
000170*            MATCH ROW IS BUILT OR WRITTEN.
000180******************************************************************
000190* HISTORY.
000200*   05/02/1991  RLW  GFM-0001  ORIGINAL LAYOUT.
000210*   11/14/1994  DCT  GFM-0118  ADDED MTCH-DEADLINES, MTCH-INST-
000220*                              PREF, MTCH-WEBSITE - DEV OFFICE
000230*                              WANTS THE GRANT DETAIL ON THE
000240*                              MATCH ROW, NOT A SEPARATE LOOKUP.
000250*   08/21/2003  RLW  GFM-0204  PADDED RECORD OUT TO 661 BYTES SO
000260*                              A FUTURE FIELD CAN BE ADDED WITHOUT
000270*                              RESIZING THE FLAT FILE.
000280******************************************************************
000290 01  MTCH-RECORD.
000300*    FACULTY NAME, RANK, DIVISION, CAREER STAGE - CARRIED FROM
000310*    THE FACULTY ROSTER ROW THAT PRODUCED THIS MATCH.
000320     05  MTCH-FACULTY               PIC X(30).
000330     05  MTCH-RANK                  PIC X(25).
000340     05  MTCH-DIVISION              PIC X(30).
000350     05  MTCH-CAREER-STAGE          PIC X(20).
000360*    FIRST 10 FACULTY KEYWORDS (SORTED ORDER), "; "-JOINED.
000370     05  MTCH-TOP-KEYWORDS          PIC X(120).
000380*    FOUNDATION NAME.
000390     05  MTCH-FOUNDATION            PIC X(40).
000400*    OVERALL MATCH SCORE, 0-100.
000410     05  MTCH-SCORE                 PIC 9(3).
000420*    COUNT OF KEYWORD PAIRS SCORING AT OR ABOVE THE THRESHOLD.
000430     05  MTCH-KW-COUNT              PIC 9(3).
000440*    UP TO 5 BEST-SCORING KEYWORD PAIRS, "; "-JOINED, EACH
000450*    RENDERED "FACULTY KEYWORD ~ FOUNDATION KEYWORD (SCORE)".
000460     05  MTCH-WHY                   PIC X(150).
000470*    GRANT DETAIL, CARRIED THROUGH FROM THE FOUNDATION ROW.
000480     05  MTCH-AVG-GRANT             PIC X(20).
000490     05  MTCH-FND-STAGE             PIC X(30).
000500     05  MTCH-DEADLINES             PIC X(60).
000510     05  MTCH-INST-PREF             PIC X(40).
000520     05  MTCH-WEBSITE               PIC X(60).
000530*    RESERVED FOR FUTURE USE - NEVER MOVED TO BY THIS SYSTEM,
000540*    PADS THE RECORD OUT TO THE CONTRACTED 661 BYTES.
000550     05  FILLER                     PIC X(30).
