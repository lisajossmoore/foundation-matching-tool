000100******************************************************************
000110* COPYBOOK:  GFMWTRI
000120* PURPOSE:   MATCHED-KEYWORD-TRIPLE WORK AREA (FACULTY KEYWORD,
000130*            BEST FOUNDATION KEYWORD, SCORE) BUILT BY GFMMATCH
000140*            AND RETURNED TO GFMBATCH FOR THE "WHY MATCHED" TEXT.
000150*            COPY WITH REPLACING IF A PROGRAM EVER NEEDS MORE
000160*            THAN ONE COPY OF THE AREA.
000170******************************************************************
000180* HISTORY.
000190*   05/02/1991  RLW  GFM-0001  ORIGINAL LAYOUT.
000200******************************************************************
000210 01  WK-LISTA-TRIPLAS.
000220     05  WK-TRIPLA-QTDE             PIC 9(4) COMP.
000230     05  WK-TRIPLA OCCURS 60 TIMES
000240                   INDEXED BY WK-TRI-IDX.
000250         10  WK-TRIPLA-PALAVRA-DOC      PIC X(120).
000260         10  WK-TRIPLA-PALAVRA-FUND     PIC X(120).
000270         10  WK-TRIPLA-PONTOS           PIC 9(3).
000280     05  FILLER                     PIC X(04).
