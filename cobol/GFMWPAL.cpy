000100******************************************************************
000110* COPYBOOK:  GFMWPAL
000120* PURPOSE:   GENERIC SORTED-KEYWORD-LIST WORK AREA, SHARED BY
000130*            GFMSPLIT (BUILDS IT), GFMMATCH (READS TWO OF THEM,
000140*            ONE PER SIDE OF THE PAIR) AND GFMBATCH (HOLDS ONE
000150*            PER FOUNDATION IN THE FOUNDATION TABLE, ONE FOR THE
000160*            CURRENT FACULTY ROW).  COPY WITH REPLACING WHEN A
000170*            PROGRAM NEEDS MORE THAN ONE COPY OF THE AREA, E.G.
000180*
000190*                COPY GFMWPAL REPLACING
000200*                    ==WK-LISTA-PALAVRAS== BY ==WK-LISTA-DOCENTE==
000210*                    ==WK-PALAVRA-QTDE==   BY ==WK-QTDE-DOCENTE==
000220*                    ==WK-PALAVRA==        BY ==WK-PALAVRA-DOCENTE==
000230*                    ==WK-PAL-IDX==        BY ==WK-IDX-DOCENTE==.
000240******************************************************************
000250* HISTORY.
000260*   05/02/1991  RLW  GFM-0001  ORIGINAL LAYOUT - OCCURS SIZED TO
000270*                              60 TO COVER THE DEGENERATE CASE
000280*                              OF MANY SHORT KEYWORDS IN A 120-
000290*                              BYTE DELIMITED FIELD.
000300******************************************************************
000310 01  WK-LISTA-PALAVRAS.
000320     05  WK-PALAVRA-QTDE            PIC 9(4) COMP.
000330     05  WK-PALAVRA OCCURS 60 TIMES
000340                    INDEXED BY WK-PAL-IDX
000350                                    PIC X(120).
000360     05  FILLER                     PIC X(04).
