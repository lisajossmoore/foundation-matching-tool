000100******************************************************************
000110* Author:     R. L. WEXLER
000120* Installation: UNIVERSITY ADVANCEMENT SYSTEMS - BATCH
000130* Date-Written: 05/02/1991
000140* Date-Compiled:
000150* Security:   UNCLASSIFIED - INTERNAL USE ONLY
000160* Purpose:    GFMNORM - KEYWORD NORMALIZER.  CLEANS ONE RAW TEXT
000170*             STRING INTO A CANONICAL LOWERCASE ALPHANUMERIC
000180*             FORM.  CALLED BY GFMSCORE BEFORE EVERY KEYWORD
000190*             COMPARISON SO THAT STRAY PUNCTUATION LEFT IN A
000200*             KEYWORD BY GFMSPLIT DOES NOT THROW OFF THE SCORE.
000210* Tectonics:  cobc
000220******************************************************************
000230* CHANGE LOG.
000240*   05/02/1991  RLW  GFM-0001  ORIGINAL PROGRAM - FIRST CUT OF
000250*                              THE MATCHING BATCH, SPLIT OUT OF
000260*                              GFMSCORE AS ITS OWN SUBPROGRAM SO
000270*                              OTHER GFM PROGRAMS CAN SHARE IT.
000280*   09/18/1992  RLW  GFM-0033  FIXED: HYPHENATED KEYWORDS WERE
000290*                              SCORING LOW BECAUSE THE HYPHEN
000300*                              WAS LEFT IN PLACE - NOW FOLDED TO
000310*                              A SPACE WITH THE OTHER SEPARATORS.
000320*   11/14/1994  DCT  GFM-0118  ADDED THE NON-BREAKING-SPACE FOLD
000330*                              (X'A0') - ADVANCEMENT'S EXPORT
000340*                              FROM THE WORKBOOK CARRIES THEM ON
000350*                              PASTED-IN KEYWORD LISTS.
000360*   02/09/1999  MHK  GFM-Y2K1  Y2K REVIEW - NO DATE FIELDS IN
000370*                              THIS PROGRAM, NO CHANGE REQUIRED.
000380*   08/21/2003  RLW  GFM-0204  RETIRED THE FUNCTION LOWER-CASE /
000390*                              FUNCTION TRIM CALLS CARRIED OVER
000400*                              FROM THE OLD VERSION - COMPILER
000410*                              UPGRADE DROPPED INTRINSIC FUNCTION
000420*                              SUPPORT ON THE BATCH LPAR, REWROTE
000430*                              CASE-FOLD AND TRIM WITH INSPECT
000440*                              AND A CHARACTER TABLE INSTEAD.
000450*   04/02/2007  JPK  GFM-0261  WIDENED COMMENTS ON RULE 5 AFTER
000460*                              A SUPPORT CALL ABOUT KEYWORDS WITH
000470*                              EMBEDDED PERIODS SCORING AS TWO
000480*                              WORDS INSTEAD OF ONE.
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    GFMNORM.
000520 AUTHOR.        R. L. WEXLER.
000530 INSTALLATION.  UNIVERSITY ADVANCEMENT SYSTEMS - BATCH.
000540 DATE-WRITTEN.  05/02/1991.
000550 DATE-COMPILED.
000560 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650
000660*GFM-0001  WORK BUFFER HOLDING THE STRING AS IT IS CLEANED.
000670 01  WS-BUFFER-GRUPO.
000680     05  WS-BUFFER                  PIC X(120).
000690 01  WS-BUFFER-CHARS REDEFINES WS-BUFFER-GRUPO.
000700     05  WS-CHAR OCCURS 120 TIMES
000710                  INDEXED BY WS-CI   PIC X(01).
000720
000730*GFM-0001  OUTPUT BUFFER BUILT ONE CHARACTER AT A TIME BY
000740*          P230-COLAPSA-ESPACOS.
000750 01  WS-SAIDA-GRUPO.
000760     05  WS-SAIDA-BUF               PIC X(120).
000770 01  WS-SAIDA-CHARS REDEFINES WS-SAIDA-GRUPO.
000780     05  WS-SCHAR OCCURS 120 TIMES
000790                   INDEXED BY WS-SI  PIC X(01).
000800
000810*GFM-0204  FLAG BYTES FOR THE COLLAPSE LOGIC, WITH A SECOND VIEW
000820*          SO BOTH FLAGS CAN BE BLANKED WITH ONE MOVE AT RESET.
000830 01  WS-CONTROLE.
000840     05  WS-ULTIMO-ESPACO           PIC X      VALUE 'N'.
000850         88  WS-ULTIMO-ESPACO-OK               VALUE 'S'
000860                                                FALSE 'N'.
000870     05  WS-COMECOU                 PIC X      VALUE 'N'.
000880         88  WS-COMECOU-OK                     VALUE 'S'
000890                                                FALSE 'N'.
000900     05  FILLER                     PIC X(08).
000910 01  WS-CONTROLE-BYTE REDEFINES WS-CONTROLE.
000920     05  WS-CONTROLE-TUDO           PIC X(10).
000930
000940*GFM-0001  LENGTH COUNTERS - TRUE COUNTERS, KEPT BINARY.
000950 01  WS-TAMANHOS.
000960     05  WS-TAM-SAIDA               PIC 9(04)  COMP.
000970     05  FILLER                     PIC X(04).
000980
000990 LINKAGE SECTION.
001000 01  LK-TEXTO-ENTRADA               PIC X(120).
001010 01  LK-TEXTO-SAIDA                 PIC X(120).
001020
001030 PROCEDURE DIVISION USING LK-TEXTO-ENTRADA LK-TEXTO-SAIDA.
001040
001050 MAIN-PROCEDURE.
001060     PERFORM P100-INICIO        THRU P100-INICIO-FIM.
001070     PERFORM P200-MINUSCULAS    THRU P200-MINUSCULAS-FIM.
001080     PERFORM P210-SEPARADORES   THRU P210-SEPARADORES-FIM.
001090     PERFORM P220-REMOVE-INVALIDO THRU P220-REMOVE-INVALIDO-FIM.
001100     PERFORM P230-COLAPSA-ESPACOS THRU P230-COLAPSA-ESPACOS-FIM.
001110     PERFORM P900-FINALIZA      THRU P900-FINALIZA-FIM.
001120 MAIN-PROCEDURE-FIM.
001130
001140 P100-INICIO.
001150*GFM-0001  RULE 1 - NON-TEXT INPUT WOULD YIELD AN EMPTY STRING;
001160*          EVERY FIELD ON THIS BATCH IS ALPHANUMERIC, SO THE
001170*          ONLY WORK HERE IS TO STAGE THE INPUT FOR CLEANING.
001180     MOVE LK-TEXTO-ENTRADA      TO WS-BUFFER.
001190     MOVE SPACES                TO WS-SAIDA-BUF.
001200     MOVE ZERO                  TO WS-TAM-SAIDA.
001210     SET WS-ULTIMO-ESPACO-OK    TO TRUE.
001220     SET WS-COMECOU-OK          TO FALSE.
001230 P100-INICIO-FIM.
001240
001250 P200-MINUSCULAS.
001260*GFM-0001  RULE 2 - LOWERCASE THE WHOLE BUFFER.
001270*GFM-0118  RULE 3 - FOLD THE NON-BREAKING SPACE (X'A0') TO AN
001280*          ORDINARY SPACE BEFORE ANYTHING ELSE RUNS ON IT.
001290     INSPECT WS-BUFFER CONVERTING
001300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001310      TO 'abcdefghijklmnopqrstuvwxyz'.
001320     INSPECT WS-BUFFER CONVERTING X'A0' TO ' '.
001330 P200-MINUSCULAS-FIM.
001340
001350 P210-SEPARADORES.
001360*GFM-0033  RULE 4 - FOLD WHITESPACE, UNDERSCORE, SLASH, VERTICAL
001370*          BAR, COMMA AND HYPHEN TO A SINGLE ORDINARY SPACE.
001380*          THE RUNS ARE COLLAPSED LATER, IN P230; HERE WE ONLY
001390*          NEED TO TURN EVERY ONE OF THE SEPARATOR CHARACTERS
001400*          INTO A SPACE SO THE COLLAPSE STEP SEES THEM ALL ALIKE.
001410     INSPECT WS-BUFFER CONVERTING '_/|,-' TO '     '.
001420 P210-SEPARADORES-FIM.
001430
001440 P220-REMOVE-INVALIDO.
001450*GFM-0261  RULE 5 - DELETE EVERY CHARACTER THAT IS NOT A
001460*          LOWERCASE LETTER, A DIGIT, OR A SPACE.  A SUPPORT
001470*          CALL IN 2007 TRACED A BAD SCORE TO AN EMBEDDED PERIOD
001480*          ("DATA SCIENCE/A.I.") THAT SURVIVED THIS STEP ON THE
001490*          OLD VERSION - CHECK EVERY POSITION, DO NOT ASSUME
001500*          PUNCTUATION ONLY SHOWS UP BETWEEN WORDS.
001510     PERFORM P225-TESTA-CARACTER THRU P225-TESTA-CARACTER-FIM
001520             VARYING WS-CI FROM 1 BY 1
001530             UNTIL WS-CI IS GREATER THAN 120.
001540 P220-REMOVE-INVALIDO-FIM.
001550
001560 P225-TESTA-CARACTER.
001570     IF WS-CHAR (WS-CI) IS NOT EQUAL TO SPACE
001580         IF (WS-CHAR (WS-CI) IS LESS THAN 'a'
001590            OR WS-CHAR (WS-CI) IS GREATER THAN 'z')
001600            AND WS-CHAR (WS-CI) IS NOT NUMERIC
001610             MOVE SPACE          TO WS-CHAR (WS-CI)
001620         END-IF
001630     END-IF.
001640 P225-TESTA-CARACTER-FIM.
001650
001660 P230-COLAPSA-ESPACOS.
001670*GFM-0001  RULE 6 - COLLAPSE INTERNAL WHITESPACE RUNS TO A
001680*          SINGLE SPACE AND TRIM; BUILT ONE OUTPUT CHARACTER AT
001690*          A TIME SINCE THIS SHOP'S COMPILER NO LONGER CARRIES
001700*          FUNCTION TRIM (SEE GFM-0204).
001710     PERFORM P235-COPIA-CARACTER THRU P235-COPIA-CARACTER-FIM
001720             VARYING WS-CI FROM 1 BY 1
001730             UNTIL WS-CI IS GREATER THAN 120.
001740 P230-COLAPSA-ESPACOS-FIM.
001750
001760 P235-COPIA-CARACTER.
001770     IF WS-CHAR (WS-CI) IS EQUAL TO SPACE
001780         SET WS-ULTIMO-ESPACO-OK TO TRUE
001790     ELSE
001800         IF WS-ULTIMO-ESPACO-OK AND WS-COMECOU-OK
001810             ADD 1               TO WS-TAM-SAIDA
001820             SET WS-SI           TO WS-TAM-SAIDA
001830             MOVE SPACE          TO WS-SCHAR (WS-SI)
001840         END-IF
001850         ADD 1                   TO WS-TAM-SAIDA
001860         SET WS-SI               TO WS-TAM-SAIDA
001870         MOVE WS-CHAR (WS-CI)    TO WS-SCHAR (WS-SI)
001880         SET WS-ULTIMO-ESPACO-OK TO FALSE
001890         SET WS-COMECOU-OK       TO TRUE
001900     END-IF.
001910 P235-COPIA-CARACTER-FIM.
001920
001930 P900-FINALIZA.
001940     MOVE WS-SAIDA-BUF          TO LK-TEXTO-SAIDA.
001950     GOBACK.
001960 P900-FINALIZA-FIM.
001970
001980 END PROGRAM GFMNORM.
