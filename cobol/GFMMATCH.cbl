000100******************************************************************
000110* Author:     R. L. WEXLER
000120* Installation: UNIVERSITY ADVANCEMENT SYSTEMS - BATCH
000130* Date-Written: 05/02/1991
000140* Date-Compiled:
000150* Security:   UNCLASSIFIED - INTERNAL USE ONLY
000160* Purpose:    GFMMATCH - PAIR MATCHER.  GIVEN ONE FACULTY MEMBER'S
000170*             SORTED KEYWORD LIST AND ONE FOUNDATION'S SORTED
000180*             KEYWORD LIST, FINDS EACH FACULTY KEYWORD'S BEST-
000190*             SCORING FOUNDATION KEYWORD, RETURNS THE SORTED
000200*             MATCHED-PAIR (TRIPLE) LIST, THE OVERALL PAIR SCORE
000210*             AND THE MATCHED-KEYWORD COUNT.  CALLED BY GFMBATCH
000220*             ONCE FOR EVERY FACULTY x FOUNDATION COMBINATION.
000230* Tectonics:  cobc
000240******************************************************************
000250* CHANGE LOG.
000260*   05/02/1991  RLW  GFM-0001  ORIGINAL PROGRAM.
000270*   09/18/1992  RLW  GFM-0036  CLARIFIED TIE RULE - ON A TIE
000280*                              SCORE THE EARLIER FOUNDATION
000290*                              KEYWORD IN SORTED ORDER WINS, NOT
000300*                              THE LATER ONE.  A REVERSED LOOP
000310*                              HAD BEEN PICKING THE LAST TIE.
000320*   03/30/1996  DCT  GFM-0153  IF EITHER SIDE'S KEYWORD LIST IS
000330*                              EMPTY, RETURN AN EMPTY TRIPLE LIST
000340*                              AND A ZERO SCORE RATHER THAN
000350*                              ABENDING ON A ZERO-OCCURS SCAN.
000360*   02/09/1999  MHK  GFM-Y2K1  Y2K REVIEW - NO DATE FIELDS IN
000370*                              THIS PROGRAM, NO CHANGE REQUIRED.
000380*   08/21/2003  RLW  GFM-0206  SCORE THRESHOLD MOVED OUT OF THIS
000390*                              PROGRAM AND INTO A LINKAGE
000400*                              PARAMETER - GFMBATCH NOW OWNS THE
000410*                              CONSTANT SO IT CAN BE CHANGED FOR
000420*                              THE TEST RUN WITHOUT A RECOMPILE
000430*                              OF THIS PROGRAM.
000440******************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    GFMMATCH.
000470 AUTHOR.        R. L. WEXLER.
000480 INSTALLATION.  UNIVERSITY ADVANCEMENT SYSTEMS - BATCH.
000490 DATE-WRITTEN.  05/02/1991.
000500 DATE-COMPILED.
000510 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600
000610*GFM-0001  SUBSCRIPTS AND RUNNING VALUES FOR THE BEST-MATCH SCAN.
000620 01  WS-VARREDURA.
000630     05  WS-MELHOR-SCORE            PIC 9(03)  COMP.
000640     05  WS-MELHOR-IDX              PIC 9(04)  COMP.
000650     05  WS-SCORE-ATUAL             PIC 9(03)  COMP.
000660     05  FILLER                     PIC X(04).
000670 01  WS-VARREDURA-ALT REDEFINES WS-VARREDURA.
000680     05  FILLER                     PIC X(13).
000690
000700*GFM-0001  SCORE AND KEYWORD-BUFFER AREA PASSED DOWN TO GFMSCORE.
000710 01  WS-CHAMADA-SCORE.
000720     05  WS-SCORE-RETORNO           PIC 9(03)  COMP.
000730     05  FILLER                     PIC X(04).
000740 01  WS-CHAMADA-SCORE-ALT REDEFINES WS-CHAMADA-SCORE.
000750     05  FILLER                     PIC X(07).
000760
000770*GFM-0036  SWAP BUFFER FOR THE TRIPLE-LIST SELECTION SORT.
000780 01  WS-TROCA-AREA.
000790     05  WS-TROCA-PALAVRA-DOC       PIC X(120).
000800     05  WS-TROCA-PALAVRA-FUND      PIC X(120).
000810     05  WS-TROCA-PONTOS            PIC 9(03).
000820 01  WS-TROCA-AREA-ALT REDEFINES WS-TROCA-AREA.
000830     05  FILLER                     PIC X(243).
000840
000850 LINKAGE SECTION.
000860 COPY GFMWPAL REPLACING
000870     ==WK-LISTA-PALAVRAS== BY ==WK-LISTA-DOCENTE==
000880     ==WK-PALAVRA-QTDE==   BY ==WK-QTDE-DOCENTE==
000890     ==WK-PALAVRA==        BY ==WK-PALAVRA-DOC==
000900     ==WK-PAL-IDX==        BY ==WK-IDX-DOC==.
000910 COPY GFMWPAL REPLACING
000920     ==WK-LISTA-PALAVRAS== BY ==WK-LISTA-FUNDACAO==
000930     ==WK-PALAVRA-QTDE==   BY ==WK-QTDE-FUNDACAO==
000940     ==WK-PALAVRA==        BY ==WK-PALAVRA-FUND==
000950     ==WK-PAL-IDX==        BY ==WK-IDX-FUND==.
000960 COPY GFMWTRI.
000970 01  LK-LIMIAR                      PIC 9(03)  COMP.
000980 01  LK-SCORE-GERAL                 PIC 9(03)  COMP.
000990 01  LK-QTDE-CASADOS                PIC 9(03)  COMP.
001000
001010 PROCEDURE DIVISION USING WK-LISTA-DOCENTE WK-LISTA-FUNDACAO
001020                           WK-LISTA-TRIPLAS LK-LIMIAR
001030                           LK-SCORE-GERAL LK-QTDE-CASADOS.
001040
001050 MAIN-PROCEDURE.
001060     PERFORM P100-INICIO            THRU P100-INICIO-FIM.
001070     IF WK-QTDE-DOCENTE IS GREATER THAN ZERO
001080             AND WK-QTDE-FUNDACAO IS GREATER THAN ZERO
001090         PERFORM P200-MONTA-TRIPLAS THRU P200-MONTA-TRIPLAS-FIM
001100         PERFORM P300-ORDENA-TRIPLAS THRU P300-ORDENA-TRIPLAS-FIM
001110         PERFORM P400-CONTA-CASADOS THRU P400-CONTA-CASADOS-FIM
001120     END-IF.
001130     GOBACK.
001140 MAIN-PROCEDURE-FIM.
001150
001160 P100-INICIO.
001170     MOVE ZERO                      TO WK-TRIPLA-QTDE.
001180     MOVE ZERO                      TO LK-SCORE-GERAL.
001190     MOVE ZERO                      TO LK-QTDE-CASADOS.
001200 P100-INICIO-FIM.
001210
001220 P200-MONTA-TRIPLAS.
001230*GFM-0001  RULE 1 - FOR EACH FACULTY KEYWORD, FIND THE BEST-
001240*          SCORING FOUNDATION KEYWORD.  RULE 2 - THE PAIR SCORE
001250*          IS THE MAXIMUM OF THE PER-KEYWORD BEST SCORES.
001260     PERFORM P210-PARA-CADA-DOCENTE THRU P210-PARA-CADA-DOCENTE-FIM
001270             VARYING WK-IDX-DOC FROM 1 BY 1
001280             UNTIL WK-IDX-DOC IS GREATER THAN WK-QTDE-DOCENTE.
001290 P200-MONTA-TRIPLAS-FIM.
001300
001310 P210-PARA-CADA-DOCENTE.
001320     MOVE ZERO                      TO WS-MELHOR-SCORE.
001330     MOVE 1                         TO WS-MELHOR-IDX.
001340     PERFORM P220-TESTA-FUNDACAO THRU P220-TESTA-FUNDACAO-FIM
001350             VARYING WK-IDX-FUND FROM 1 BY 1
001360             UNTIL WK-IDX-FUND IS GREATER THAN WK-QTDE-FUNDACAO.
001370     ADD 1                          TO WK-TRIPLA-QTDE.
001380     SET WK-TRI-IDX                 TO WK-TRIPLA-QTDE.
001390     MOVE WK-PALAVRA-DOC (WK-IDX-DOC)
001400                          TO WK-TRIPLA-PALAVRA-DOC (WK-TRI-IDX).
001410     SET WK-IDX-FUND                TO WS-MELHOR-IDX.
001420     MOVE WK-PALAVRA-FUND (WK-IDX-FUND)
001430                          TO WK-TRIPLA-PALAVRA-FUND (WK-TRI-IDX).
001440     MOVE WS-MELHOR-SCORE TO WK-TRIPLA-PONTOS (WK-TRI-IDX).
001450     IF WS-MELHOR-SCORE IS GREATER THAN LK-SCORE-GERAL
001460         MOVE WS-MELHOR-SCORE        TO LK-SCORE-GERAL
001470     END-IF.
001480 P210-PARA-CADA-DOCENTE-FIM.
001490
001500 P220-TESTA-FUNDACAO.
001510*GFM-0036  FIRST ONE ENCOUNTERED WINS A TIE - ONLY REPLACE THE
001520*          CURRENT BEST WHEN THE NEW SCORE IS STRICTLY HIGHER.
001530     CALL 'GFMSCORE' USING WK-PALAVRA-DOC (WK-IDX-DOC)
001540                           WK-PALAVRA-FUND (WK-IDX-FUND)
001550                           WS-SCORE-RETORNO.
001560     IF WS-SCORE-RETORNO IS GREATER THAN WS-MELHOR-SCORE
001570         MOVE WS-SCORE-RETORNO       TO WS-MELHOR-SCORE
001580         MOVE WK-IDX-FUND             TO WS-MELHOR-IDX
001590     END-IF.
001600 P220-TESTA-FUNDACAO-FIM.
001610
001620 P300-ORDENA-TRIPLAS.
001630*GFM-0001  SORT THE TRIPLES BY SCORE DESCENDING, THEN BY FACULTY
001640*          KEYWORD ASCENDING, FOR THE "WHY MATCHED" TEXT.
001650     IF WK-TRIPLA-QTDE IS GREATER THAN 1
001660         PERFORM P310-LINHA THRU P310-LINHA-FIM
001670                 VARYING WK-IDX-DOC FROM 1 BY 1
001680                 UNTIL WK-IDX-DOC IS GREATER THAN
001690                       (WK-TRIPLA-QTDE - 1)
001700     END-IF.
001710 P300-ORDENA-TRIPLAS-FIM.
001720
001730 P310-LINHA.
001740     PERFORM P320-COMPARA THRU P320-COMPARA-FIM
001750             VARYING WK-IDX-FUND FROM (WK-IDX-DOC + 1) BY 1
001760             UNTIL WK-IDX-FUND IS GREATER THAN WK-TRIPLA-QTDE.
001770 P310-LINHA-FIM.
001780
001790 P320-COMPARA.
001800     SET WK-TRI-IDX                  TO WK-IDX-DOC.
001810     IF WK-TRIPLA-PONTOS (WK-IDX-FUND) IS GREATER THAN
001820             WK-TRIPLA-PONTOS (WK-TRI-IDX)
001830         PERFORM P330-TROCA THRU P330-TROCA-FIM
001840     ELSE
001850         IF WK-TRIPLA-PONTOS (WK-IDX-FUND) IS EQUAL TO
001860                 WK-TRIPLA-PONTOS (WK-TRI-IDX)
001870             IF WK-TRIPLA-PALAVRA-DOC (WK-IDX-FUND) IS LESS
001880                     THAN WK-TRIPLA-PALAVRA-DOC (WK-TRI-IDX)
001890                 PERFORM P330-TROCA THRU P330-TROCA-FIM
001900             END-IF
001910         END-IF
001920     END-IF.
001930 P320-COMPARA-FIM.
001940
001950 P330-TROCA.
001960     MOVE WK-TRIPLA-PALAVRA-DOC (WK-TRI-IDX)
001970                                  TO WS-TROCA-PALAVRA-DOC.
001980     MOVE WK-TRIPLA-PALAVRA-FUND (WK-TRI-IDX)
001990                                  TO WS-TROCA-PALAVRA-FUND.
002000     MOVE WK-TRIPLA-PONTOS (WK-TRI-IDX)
002010                                  TO WS-TROCA-PONTOS.
002020     MOVE WK-TRIPLA-PALAVRA-DOC (WK-IDX-FUND)
002030                       TO WK-TRIPLA-PALAVRA-DOC (WK-TRI-IDX).
002040     MOVE WK-TRIPLA-PALAVRA-FUND (WK-IDX-FUND)
002050                       TO WK-TRIPLA-PALAVRA-FUND (WK-TRI-IDX).
002060     MOVE WK-TRIPLA-PONTOS (WK-IDX-FUND)
002070                       TO WK-TRIPLA-PONTOS (WK-TRI-IDX).
002080     MOVE WS-TROCA-PALAVRA-DOC
002090                       TO WK-TRIPLA-PALAVRA-DOC (WK-IDX-FUND).
002100     MOVE WS-TROCA-PALAVRA-FUND
002110                       TO WK-TRIPLA-PALAVRA-FUND (WK-IDX-FUND).
002120     MOVE WS-TROCA-PONTOS
002130                       TO WK-TRIPLA-PONTOS (WK-IDX-FUND).
002140 P330-TROCA-FIM.
002150
002160 P400-CONTA-CASADOS.
002170*GFM-0001  RULE 3 - MATCHED-KEYWORD COUNT = NUMBER OF TRIPLES
002180*          SCORING AT OR ABOVE THE THRESHOLD.
002190     PERFORM P410-TESTA-TRIPLA THRU P410-TESTA-TRIPLA-FIM
002200             VARYING WK-TRI-IDX FROM 1 BY 1
002210             UNTIL WK-TRI-IDX IS GREATER THAN WK-TRIPLA-QTDE.
002220 P400-CONTA-CASADOS-FIM.
002230
002240 P410-TESTA-TRIPLA.
002250     IF WK-TRIPLA-PONTOS (WK-TRI-IDX) IS GREATER THAN OR EQUAL
002260             TO LK-LIMIAR
002270         ADD 1                        TO LK-QTDE-CASADOS
002280     END-IF.
002290 P410-TESTA-TRIPLA-FIM.
002300
002310 END PROGRAM GFMMATCH.
