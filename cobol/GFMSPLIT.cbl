000100******************************************************************
000110* Author:     R. L. WEXLER
000120* Installation: UNIVERSITY ADVANCEMENT SYSTEMS - BATCH
000130* Date-Written: 05/02/1991
000140* Date-Compiled:
000150* Security:   UNCLASSIFIED - INTERNAL USE ONLY
000160* Purpose:    GFMSPLIT - KEYWORD SPLITTER.  SPLITS ONE DELIMITED
000170*             KEYWORD FIELD INTO A DEDUPLICATED, ASCENDING-SORTED
000180*             LOWERCASE KEYWORD LIST.  CALLED ONCE PER FOUNDATION
000190*             OR FACULTY ROW, RIGHT AFTER GFMBATCH READS IT.
000200* Tectonics:  cobc
000210******************************************************************
000220* CHANGE LOG.
000230*   05/02/1991  RLW  GFM-0001  ORIGINAL PROGRAM.
000240*   09/18/1992  RLW  GFM-0034  DEDUP WAS CASE-SENSITIVE - A
000250*                              FOUNDATION WITH "AI" AND "ai" ON
000260*                              ITS AREAS LIST WAS COMING THROUGH
000270*                              TWICE.  LOWERCASE BEFORE DEDUPING.
000280*   03/30/1996  DCT  GFM-0151  FACULTY KEYWORDS USE SEMICOLON,
000290*                              FOUNDATION AREAS USE COMMA -
000300*                              DELIMITER IS NOW A PASSED-IN
000310*                              PARAMETER INSTEAD OF A LITERAL.
000320*   02/09/1999  MHK  GFM-Y2K1  Y2K REVIEW - NO DATE FIELDS IN
000330*                              THIS PROGRAM, NO CHANGE REQUIRED.
000340*   08/21/2003  RLW  GFM-0204  RETIRED FUNCTION TRIM - SEE THE
000350*                              GFMNORM CHANGE LOG FOR WHY; TRIM
000360*                              IS NOW DONE BY HAND IN P250.
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    GFMSPLIT.
000400 AUTHOR.        R. L. WEXLER.
000410 INSTALLATION.  UNIVERSITY ADVANCEMENT SYSTEMS - BATCH.
000420 DATE-WRITTEN.  05/02/1991.
000430 DATE-COMPILED.
000440 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530
000540*GFM-0001  WORKING COPY OF THE RAW FIELD, SCANNED ONE CHARACTER
000550*          AT A TIME.
000560 01  WS-BUFFER-GRUPO.
000570     05  WS-BUFFER                  PIC X(120).
000580 01  WS-BUFFER-CHARS REDEFINES WS-BUFFER-GRUPO.
000590     05  WS-CHAR OCCURS 120 TIMES
000600                  INDEXED BY WS-CI   PIC X(01).
000610
000620*GFM-0001  CURRENT TOKEN BEING ACCUMULATED BETWEEN DELIMITERS.
000630 01  WS-TOKEN-GRUPO.
000640     05  WS-TOKEN-BUF               PIC X(120).
000650 01  WS-TOKEN-CHARS REDEFINES WS-TOKEN-GRUPO.
000660     05  WS-TCHAR OCCURS 120 TIMES
000670                   INDEXED BY WS-TI  PIC X(01).
000680
000690*GFM-0204  COUNTERS - TRUE COUNTERS, KEPT BINARY.  WS-QTDE-BRUTA
000700*          TRACKS TOKENS SEEN BEFORE DEDUP, FOR TRACE DISPLAYS.
000710 01  WS-CONTADORES.
000720     05  WS-TOKEN-LEN               PIC 9(04)  COMP.
000730     05  WS-QTDE-BRUTA              PIC 9(04)  COMP.
000740     05  WS-ORD-I                   PIC 9(04)  COMP.
000750     05  WS-ORD-J                   PIC 9(04)  COMP.
000760     05  FILLER                     PIC X(04).
000770 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.
000780     05  WS-CONTADORES-TUDO         PIC X(20).
000790
000800*GFM-0001  LEFT/RIGHT TRIM POINTERS INTO THE CURRENT TOKEN.
000810 01  WS-APONTADORES.
000820     05  WS-ESQ                     PIC 9(04)  COMP.
000830     05  WS-DIR                     PIC 9(04)  COMP.
000840     05  WS-ACHOU-IGUAL             PIC X      VALUE 'N'.
000850         88  WS-ACHOU-IGUAL-OK                 VALUE 'S'
000860                                                FALSE 'N'.
000870     05  FILLER                     PIC X(07).
000880
000890 LINKAGE SECTION.
000900 01  LK-CAMPO-ENTRADA               PIC X(120).
000910 01  LK-DELIMITADOR                 PIC X(01).
000920 COPY GFMWPAL.
000930
000940 PROCEDURE DIVISION USING LK-CAMPO-ENTRADA LK-DELIMITADOR
000950                           WK-LISTA-PALAVRAS.
000960
000970 MAIN-PROCEDURE.
000980     PERFORM P100-INICIO         THRU P100-INICIO-FIM.
000990     IF WS-BUFFER IS NOT EQUAL TO SPACES
001000         PERFORM P200-PARTE-EM-TOKENS
001010                 THRU P200-PARTE-EM-TOKENS-FIM
001020                 VARYING WS-CI FROM 1 BY 1
001030                 UNTIL WS-CI IS GREATER THAN 120
001040         PERFORM P250-FINALIZA-TOKEN
001050                 THRU P250-FINALIZA-TOKEN-FIM
001060         PERFORM P300-ORDENA-PALAVRAS
001070                 THRU P300-ORDENA-PALAVRAS-FIM
001080     END-IF.
001090     PERFORM P900-FINALIZA       THRU P900-FINALIZA-FIM.
001100 MAIN-PROCEDURE-FIM.
001110
001120 P100-INICIO.
001130*GFM-0001  RULE 1 - EMPTY/BLANK INPUT GIVES AN EMPTY LIST.
001140*          NEWLINES DO NOT SURVIVE THE FIXED-RECORD FEED FROM
001150*          ADVANCEMENT, BUT THE FOLD STAYS IN FOR A BELT-AND-
001160*          BRACES MATCH OF THE ORIGINAL SPREADSHEET LOGIC.
001170     MOVE LK-CAMPO-ENTRADA      TO WS-BUFFER.
001180     INSPECT WS-BUFFER CONVERTING X'0A0D' TO '  '.
001190     MOVE ZERO                  TO WS-TOKEN-LEN
001200                                   WS-QTDE-BRUTA
001210                                   WK-PALAVRA-QTDE.
001220 P100-INICIO-FIM.
001230
001240 P200-PARTE-EM-TOKENS.
001250     IF WS-CHAR (WS-CI) IS EQUAL TO LK-DELIMITADOR
001260         PERFORM P250-FINALIZA-TOKEN
001270                 THRU P250-FINALIZA-TOKEN-FIM
001280     ELSE
001290         ADD 1                   TO WS-TOKEN-LEN
001300         SET WS-TI               TO WS-TOKEN-LEN
001310         MOVE WS-CHAR (WS-CI)    TO WS-TCHAR (WS-TI)
001320     END-IF.
001330 P200-PARTE-EM-TOKENS-FIM.
001340
001350 P250-FINALIZA-TOKEN.
001360*GFM-0001  RULE 2/3 - TRIM THE TOKEN (BY HAND, SEE GFM-0204),
001370*          LOWERCASE IT, AND DROP IT IF NOTHING IS LEFT.
001380     MOVE 1                     TO WS-ESQ.
001390     MOVE WS-TOKEN-LEN          TO WS-DIR.
001400     PERFORM P255-AVANCA-ESQUERDA THRU P255-AVANCA-ESQUERDA-FIM
001410             UNTIL WS-ESQ IS GREATER THAN WS-TOKEN-LEN
001420                OR WS-TCHAR (WS-ESQ) IS NOT EQUAL TO SPACE.
001430     PERFORM P256-RECUA-DIREITA THRU P256-RECUA-DIREITA-FIM
001440             UNTIL WS-DIR IS LESS THAN 1
001450                OR WS-TCHAR (WS-DIR) IS NOT EQUAL TO SPACE.
001460     IF WS-ESQ IS LESS THAN OR EQUAL TO WS-DIR
001470         ADD 1                   TO WS-QTDE-BRUTA
001480         INSPECT WS-TOKEN-BUF (WS-ESQ : (WS-DIR - WS-ESQ + 1))
001490             CONVERTING
001500                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001510              TO 'abcdefghijklmnopqrstuvwxyz'
001520         PERFORM P260-PROCURA-DUPLICADO
001530                 THRU P260-PROCURA-DUPLICADO-FIM
001540         IF NOT WS-ACHOU-IGUAL-OK
001550             ADD 1               TO WK-PALAVRA-QTDE
001560             SET WK-PAL-IDX      TO WK-PALAVRA-QTDE
001570             MOVE SPACES         TO WK-PALAVRA (WK-PAL-IDX)
001580             MOVE WS-TOKEN-BUF (WS-ESQ : (WS-DIR - WS-ESQ + 1))
001590                                 TO WK-PALAVRA (WK-PAL-IDX)
001600         END-IF
001610     END-IF.
001620     MOVE ZERO                  TO WS-TOKEN-LEN.
001630     MOVE SPACES                TO WS-TOKEN-BUF.
001640 P250-FINALIZA-TOKEN-FIM.
001650
001660 P255-AVANCA-ESQUERDA.
001670     ADD 1                       TO WS-ESQ.
001680 P255-AVANCA-ESQUERDA-FIM.
001690
001700 P256-RECUA-DIREITA.
001710     SUBTRACT 1                  FROM WS-DIR.
001720 P256-RECUA-DIREITA-FIM.
001730
001740 P260-PROCURA-DUPLICADO.
001750*GFM-0034  RULE 4 - DEDUPLICATE AGAINST WHAT HAS ALREADY BEEN
001760*          KEPT, ON THE LOWERCASED TEXT.
001770     SET WS-ACHOU-IGUAL-OK      TO FALSE.
001780     IF WK-PALAVRA-QTDE IS GREATER THAN ZERO
001790         PERFORM P265-COMPARA-PALAVRA
001800                 THRU P265-COMPARA-PALAVRA-FIM
001810                 VARYING WK-PAL-IDX FROM 1 BY 1
001820                 UNTIL WK-PAL-IDX IS GREATER THAN WK-PALAVRA-QTDE
001830                    OR WS-ACHOU-IGUAL-OK
001840     END-IF.
001850 P260-PROCURA-DUPLICADO-FIM.
001860
001870 P265-COMPARA-PALAVRA.
001880     IF WK-PALAVRA (WK-PAL-IDX) IS EQUAL TO
001890             WS-TOKEN-BUF (WS-ESQ : (WS-DIR - WS-ESQ + 1))
001900         SET WS-ACHOU-IGUAL-OK  TO TRUE
001910     END-IF.
001920 P265-COMPARA-PALAVRA-FIM.
001930
001940 P300-ORDENA-PALAVRAS.
001950*GFM-0001  RULE 4 - SORT THE KEPT KEYWORDS ASCENDING, BYTE
001960*          ORDER OF THE LOWERCASE TEXT.  A SIMPLE SELECTION
001970*          SORT - THE LIST IS SHORT (ONE 120-BYTE FIELD SPLIT
001980*          ON A SINGLE DELIMITER), NOT WORTH A SORT WORK FILE.
001990     IF WK-PALAVRA-QTDE IS GREATER THAN 1
002000         PERFORM P310-ORDENA-LINHA THRU P310-ORDENA-LINHA-FIM
002010                 VARYING WS-ORD-I FROM 1 BY 1
002020                 UNTIL WS-ORD-I IS GREATER THAN
002030                       (WK-PALAVRA-QTDE - 1)
002040     END-IF.
002050 P300-ORDENA-PALAVRAS-FIM.
002060
002070 P310-ORDENA-LINHA.
002080     PERFORM P320-COMPARA-E-TROCA THRU P320-COMPARA-E-TROCA-FIM
002090             VARYING WS-ORD-J FROM (WS-ORD-I + 1) BY 1
002100             UNTIL WS-ORD-J IS GREATER THAN WK-PALAVRA-QTDE.
002110 P310-ORDENA-LINHA-FIM.
002120
002130 P320-COMPARA-E-TROCA.
002140     SET WK-PAL-IDX             TO WS-ORD-I.
002150     IF WK-PALAVRA (WS-ORD-J) IS LESS THAN WK-PALAVRA (WK-PAL-IDX)
002160         MOVE WK-PALAVRA (WK-PAL-IDX) TO WS-TOKEN-BUF
002170         MOVE WK-PALAVRA (WS-ORD-J)   TO WK-PALAVRA (WK-PAL-IDX)
002180         MOVE WS-TOKEN-BUF            TO WK-PALAVRA (WS-ORD-J)
002190     END-IF.
002200 P320-COMPARA-E-TROCA-FIM.
002210
002220 P900-FINALIZA.
002230     GOBACK.
002240 P900-FINALIZA-FIM.
002250
002260 END PROGRAM GFMSPLIT.
