000100******************************************************************
000110* COPYBOOK:  GFMFAC
000120* PURPOSE:   RECORD LAYOUT FOR THE FACULTY INPUT FILE - ONE ROW
000130*            PER FACULTY MEMBER ON THE RESEARCH ROSTER, DRIVER
000140*            FILE FOR THE MATCHING BATCH.  FIXED 240-BYTE
000150*            RECORDS.  COPY INTO THE FD FOR FACULTY WHEREVER THE
000160*            FACULTY ROW IS READ.
000170******************************************************************
000180* HISTORY.
000190*   05/02/1991  RLW  GFM-0001  ORIGINAL LAYOUT.
000200*   03/30/1996  DCT  GFM-0151  ADDED FAC-CAREER-STAGE, OFFICE OF
000210*                              RESEARCH DEV. WANTS EARLY/MID/LATE
000220*                              BREAKOUT ON THE MATCH REPORT.
000230*   02/09/1999  MHK  GFM-Y2K1  Y2K REVIEW - NO DATE FIELDS ON
000240*                              THIS RECORD, NO CHANGE REQUIRED.
000270******************************************************************
000280 01  FAC-RECORD.
000290*    FACULTY MEMBER NAME.
000300     05  FAC-NAME                   PIC X(30).
000310*    DEGREE(S) HELD - READ FROM THE ROSTER BUT NOT USED IN
000320*    MATCHING OR CARRIED TO THE MATCH REPORT.
000330     05  FAC-DEGREE                 PIC X(15).
000340*    ACADEMIC RANK.
000350     05  FAC-RANK                   PIC X(25).
000360*    DIVISION / UNIT.
000370     05  FAC-DIVISION               PIC X(30).
000380*    CAREER STAGE - EARLY, MID, OR LATE.
000390     05  FAC-CAREER-STAGE           PIC X(20).
000400*    RESEARCH KEYWORDS, SEMICOLON-SEPARATED - SPLIT BY GFMSPLIT
000410*    BEFORE IT IS MATCHED AGAINST EACH FOUNDATION.
000420     05  FAC-KEYWORDS               PIC X(120).
