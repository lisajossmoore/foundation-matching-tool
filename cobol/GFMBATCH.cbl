000100******************************************************************
000110* Author:     R. L. WEXLER
000120* Installation: UNIVERSITY ADVANCEMENT SYSTEMS - BATCH
000130* Date-Written: 05/02/1991
000140* Date-Compiled:
000150* Security:   UNCLASSIFIED - INTERNAL USE ONLY
000160* Purpose:    GFMBATCH - MATCH REPORT BUILDER.  MAIN PROGRAM OF
000170*             THE FOUNDATION-TO-FACULTY MATCHING BATCH.  LOADS
000180*             THE FOUNDATIONS FILE INTO MEMORY, THEN FOR EVERY
000190*             FACULTY RECORD SCORES EVERY FOUNDATION, KEEPS THE
000200*             PAIRS AT OR ABOVE THE SCORE THRESHOLD, AND WRITES
000210*             THE SORTED MATCHES FILE.  CALLS GFMSPLIT TO BUILD
000220*             KEYWORD LISTS AND GFMMATCH TO SCORE EACH PAIR.
000230* Tectonics:  cobc
000240******************************************************************
000250* CHANGE LOG.
000260*   05/02/1991  RLW  GFM-0001  ORIGINAL PROGRAM - REPLACES THE
000270*                              ADVANCEMENT OFFICE'S MANUAL
000280*                              WORKBOOK CROSS-REFERENCE.
000290*   09/18/1992  RLW  GFM-0037  RAISED THE FOUNDATION TABLE FROM
000300*                              75 TO 200 ENTRIES - THE FALL 1992
000310*                              FOUNDATION DIRECTORY LOAD WOULD
000320*                              NOT FIT.
000330*   03/30/1996  DCT  GFM-0154  "WHY MATCHED" TEXT ADDED TO THE
000340*                              OUTPUT RECORD SO ADVANCEMENT DOES
000350*                              NOT HAVE TO RE-DERIVE THE MATCHED
000360*                              KEYWORDS BY HAND.
000370*   11/09/1997  DCT  GFM-0180  SORT NOW CARRIES A GENERATION
000380*                              NUMBER AS A FOURTH, HIDDEN SORT
000390*                              KEY - TWO PAIRS EQUAL ON FACULTY,
000400*                              SCORE AND COUNT WERE COMING OUT
000410*                              OF THE SORT IN A DIFFERENT ORDER
000420*                              ON RERUN OF THE SAME INPUT.
000430*   02/09/1999  MHK  GFM-Y2K1  Y2K REVIEW - NO DATE FIELDS IN
000440*                              THIS PROGRAM, NO CHANGE REQUIRED.
000450*   08/21/2003  RLW  GFM-0207  SCORE THRESHOLD CENTRALIZED HERE
000460*                              AS WS-LIMIAR AND PASSED DOWN TO
000470*                              GFMMATCH - SEE GFMMATCH'S LOG.
000480*   06/14/2011  JPK  GFM-0298  NO-MATCHES CASE NOW SKIPS THE
000490*                              OPEN OF THE MATCHES FILE ENTIRELY
000500*                              INSTEAD OF WRITING A ZERO-ROW
000510*                              FILE - ADVANCEMENT'S DOWNSTREAM
000520*                              LOAD JOB WAS ERRORING ON AN EMPTY
000530*                              FILE WHERE IT EXPECTED "FILE NOT
000540*                              FOUND" TO MEAN "NO MATCHES".
000541*   03/11/2014  TMB  GFM-0311  SD-REGISTRO-DADOS'S BARE COPY OF
000542*                              GFMMCH WAS PICKING UP A SECOND,
000543*                              UNRELATED MTCH-RECORD INSTEAD OF
000544*                              NESTING UNDER THE SD - EVERY MTCH-
000545*                              FIELD IN THE PROGRAM CAME BACK
000546*                              "AMBIGUOUS" ON THE COMPILER UPGRADE.
000547*                              GAVE THE SD'S COPY ITS OWN SD-MTCH-
000548*                              PREFIXED FIELD NAMES AND RETURN ...
000549*                              INTO MTCH-RECORD TO GET THE SORTED
000550*                              ROW BACK INTO THE FD'S OWN AREA.
000551*   03/18/2014  TMB  GFM-0312  WS-TAB-FUNDACOES' NESTED COPY OF
000552*                              GFMWPAL ONLY RENUMBERED THE 01-
000553*                              LEVEL HEADER - ITS THREE 05-LEVEL
000554*                              CHILDREN WERE STILL POPPING BACK
000555*                              OUT OF THE WS-FUNDACAO TABLE.  ALL
000556*                              FOUR LEVELS NOW RENUMBERED TOGETHER.
000557******************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.    GFMBATCH.
000580 AUTHOR.        R. L. WEXLER.
000590 INSTALLATION.  UNIVERSITY ADVANCEMENT SYSTEMS - BATCH.
000600 DATE-WRITTEN.  05/02/1991.
000610 DATE-COMPILED.
000620 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT FOUNDTNS-FILE ASSIGN TO FOUNDTNS
000720         ORGANIZATION IS SEQUENTIAL
000730         ACCESS MODE IS SEQUENTIAL
000740         FILE STATUS IS WS-FS-FUNDACOES.
000750
000760     SELECT FACULTY-FILE  ASSIGN TO FACULTY
000770         ORGANIZATION IS SEQUENTIAL
000780         ACCESS MODE IS SEQUENTIAL
000790         FILE STATUS IS WS-FS-DOCENTES.
000800
000810     SELECT MATCHES-FILE  ASSIGN TO MATCHES
000820         ORGANIZATION IS SEQUENTIAL
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS WS-FS-MATCHES.
000850
000860     SELECT SORT-FILE     ASSIGN TO GFMWRK1.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  FOUNDTNS-FILE.
000910     COPY GFMFND.
000920
000930 FD  FACULTY-FILE.
000940     COPY GFMFAC.
000950
000960 FD  MATCHES-FILE.
000970     COPY GFMMCH.
000980
000990*GFM-0180  THE SORT WORK FILE CARRIES A GENERATION NUMBER AHEAD
001000*          OF THE MATCH RECORD SO THE SORT CAN BREAK TIES ON
001010*          ORIGINAL GENERATION ORDER.  BOTH 01-LEVELS BELOW
001020*          DESCRIBE THE SAME STORAGE - THE SECOND GIVES NAMED
001030*          ACCESS TO THE MATCH FIELDS FOR THE OTHER THREE KEYS.
001035*GFM-0311  SD-MTCH- FIELDS BELOW ARE GFMMCH'S OWN MTCH- FIELDS,
001036*          RENUMBERED FROM 01/05 TO 05/10 SO THEY NEST UNDER
001037*          SD-REGISTRO-DADOS, AND RENAMED SO THEY DO NOT COLLIDE
001038*          WITH THE UN-RENAMED COPY OF GFMMCH SITTING UNDER FD
001039*          MATCHES-FILE ABOVE.
001040 SD  SORT-FILE.
001050 01  SD-REGISTRO-CHAVE.
001060     05  SD-GERACAO                 PIC 9(06).
001070     05  FILLER                     PIC X(661).
001080 01  SD-REGISTRO-DADOS.
001090     05  FILLER                     PIC X(06).
001091     COPY GFMMCH REPLACING
001092         ==01  MTCH-RECORD==        BY ==05  SD-MTCH-RECORD==
001093         ==05  MTCH-FACULTY==       BY ==10  SD-MTCH-FACULTY==
001094         ==05  MTCH-RANK==          BY ==10  SD-MTCH-RANK==
001095         ==05  MTCH-DIVISION==      BY ==10  SD-MTCH-DIVISION==
001096         ==05  MTCH-CAREER-STAGE==  BY ==10  SD-MTCH-CAREER-STAGE==
001097         ==05  MTCH-TOP-KEYWORDS==  BY ==10  SD-MTCH-TOP-KEYWORDS==
001098         ==05  MTCH-FOUNDATION==    BY ==10  SD-MTCH-FOUNDATION==
001099         ==05  MTCH-SCORE==         BY ==10  SD-MTCH-SCORE==
001100         ==05  MTCH-KW-COUNT==      BY ==10  SD-MTCH-KW-COUNT==
001101         ==05  MTCH-WHY==           BY ==10  SD-MTCH-WHY==
001102         ==05  MTCH-AVG-GRANT==     BY ==10  SD-MTCH-AVG-GRANT==
001103         ==05  MTCH-FND-STAGE==     BY ==10  SD-MTCH-FND-STAGE==
001104         ==05  MTCH-DEADLINES==     BY ==10  SD-MTCH-DEADLINES==
001105         ==05  MTCH-INST-PREF==     BY ==10  SD-MTCH-INST-PREF==
001106         ==05  MTCH-WEBSITE==       BY ==10  SD-MTCH-WEBSITE==
001107         ==05  FILLER==             BY ==10  FILLER==.
001110
001120 WORKING-STORAGE SECTION.
001130
001140 77  WS-FS-FUNDACOES                PIC 99.
001150     88  WS-FS-FUNDACOES-OK         VALUE 0.
001160 77  WS-FS-DOCENTES                 PIC 99.
001170     88  WS-FS-DOCENTES-OK          VALUE 0.
001180 77  WS-FS-MATCHES                  PIC 99.
001190     88  WS-FS-MATCHES-OK           VALUE 0.
001200
001210 77  WS-EOF-FUNDACOES               PIC X   VALUE 'N'.
001220     88  WS-EOF-FUNDACOES-OK                VALUE 'S' FALSE 'N'.
001230 77  WS-EOF-DOCENTES                PIC X   VALUE 'N'.
001240     88  WS-EOF-DOCENTES-OK                 VALUE 'S' FALSE 'N'.
001250 77  WS-EOF-SORT                    PIC X   VALUE 'N'.
001260     88  WS-EOF-SORT-OK                     VALUE 'S' FALSE 'N'.
001270
001280*GFM-0207  THE ONE PLACE THE SCORE THRESHOLD IS SET.  THE 1996
001290*          REQUEST TO MAKE THIS A RUN-TIME PARAMETER WAS TURNED
001300*          DOWN - ADVANCEMENT HAS NEVER RUN THIS BATCH AT A
001310*          DIFFERENT THRESHOLD THAN 60 IN PRODUCTION.
001320 01  WS-CONSTANTES.
001330     05  WS-LIMIAR                  PIC 9(03)  VALUE 60.
001340     05  FILLER                     PIC X(04).
001350
001360*GFM-0037  FOUNDATION TABLE - THE WHOLE FOUNDATIONS FILE, READ
001370*          ONCE AT START-UP, KEPT IN MEMORY FOR THE DURATION OF
001380*          THE RUN.  EACH ENTRY CARRIES ITS FOUNDATION'S KEYWORD
001390*          LIST ALREADY SPLIT, PER GFM-0037'S 200-ENTRY SIZING.
001400 01  WS-TAB-FUNDACOES.
001410     05  WS-FUNDACAO OCCURS 200 TIMES
001420                     INDEXED BY WS-FND-IDX.
001430         10  WS-FND-NOME            PIC X(40).
001440         10  WS-FND-GRANT           PIC X(20).
001450         10  WS-FND-ESTAGIO         PIC X(30).
001460         10  WS-FND-PRAZO           PIC X(60).
001470         10  WS-FND-PREF            PIC X(40).
001480         10  WS-FND-SITE            PIC X(60).
001490         10  COPY GFMWPAL REPLACING
001500                 ==01  WK-LISTA-PALAVRAS== BY ==10  WK-LISTA-PALAVRAS==
001501                 ==05  WK-PALAVRA-QTDE==    BY ==15  WK-PALAVRA-QTDE==
001502                 ==05  WK-PALAVRA==         BY ==15  WK-PALAVRA==
001503                 ==05  FILLER==             BY ==15  FILLER==.
001520 01  WS-TAB-FUNDACOES-ALT REDEFINES WS-TAB-FUNDACOES.
001530     05  FILLER                     PIC X(200) OCCURS 200 TIMES.
001540
001550 77  WS-QTDE-FUNDACOES              PIC 9(04)  COMP VALUE ZERO.
001560
001570*GFM-0001  CURRENT FACULTY RECORD'S SPLIT KEYWORD LIST.
001580 COPY GFMWPAL REPLACING
001590     ==WK-LISTA-PALAVRAS== BY ==WK-LISTA-DOCENTE==
001600     ==WK-PALAVRA-QTDE==   BY ==WK-QTDE-DOCENTE==
001610     ==WK-PALAVRA==        BY ==WK-PALAVRA-DOC==
001620     ==WK-PAL-IDX==        BY ==WK-IDX-DOC==.
001630
001640*GFM-0001  ONE PAIR'S MATCHED-TRIPLE LIST, REBUILT FOR EVERY
001650*          FOUNDATION TESTED AGAINST THE CURRENT FACULTY MEMBER.
001660 COPY GFMWTRI.
001670
001680 01  WS-RESULTADO-PAR.
001690     05  WS-SCORE-GERAL             PIC 9(03)  COMP.
001700     05  WS-QTDE-CASADOS            PIC 9(03)  COMP.
001710     05  FILLER                     PIC X(02).
001720 01  WS-RESULTADO-PAR-ALT REDEFINES WS-RESULTADO-PAR.
001730     05  FILLER                     PIC X(08).
001740
001750 77  WS-GERACAO                     PIC 9(06)  COMP VALUE ZERO.
001760 77  WS-QTDE-MATCHES                PIC 9(06)  COMP VALUE ZERO.
001770
001780*GFM-0154  "TOP KEYWORDS" AND "WHY MATCHED" TEXT, BUILT ONE
001790*          CHARACTER AT A TIME (SEE GFMNORM'S GFM-0204 ON WHY).
001800 01  WS-TEXTO-AREA.
001810     05  WS-TOPO-TEXTO              PIC X(120).
001820     05  WS-TOPO-LEN                PIC 9(04)  COMP.
001830     05  WS-PORQUE-TEXTO            PIC X(150).
001840     05  WS-PORQUE-LEN              PIC 9(04)  COMP.
001850 01  WS-TEXTO-AREA-ALT REDEFINES WS-TEXTO-AREA.
001860     05  FILLER                     PIC X(278).
001870
001880 01  WS-PONTOS-EDITADOS             PIC 999.
001890
001900*GFM-0154  GENERAL-PURPOSE "HOW LONG IS THIS KEYWORD" WORK AREA,
001910*          SHARED BY P555-ANEXA-PALAVRA AND P565-ANEXA-TRIPLA.
001920 01  WS-MEDIDA-AREA.
001930     05  WS-BUFFER-GENERICO         PIC X(120).
001940     05  WS-TAM-GENERICO            PIC 9(04)  COMP.
001950     05  WS-POS-GENERICO            PIC 9(04)  COMP.
001960 01  WS-MEDIDA-AREA-ALT REDEFINES WS-MEDIDA-AREA.
001970     05  FILLER                     PIC X(128).
001980
001990 PROCEDURE DIVISION.
002000
002010 MAIN-PROCEDURE.
002020     PERFORM P100-INICIO            THRU P100-INICIO-FIM.
002030     PERFORM P300-CARREGA-FUNDACOES THRU P300-CARREGA-FUNDACOES-FIM.
002040     PERFORM P400-EXECUTA-SORT      THRU P400-EXECUTA-SORT-FIM.
002050     PERFORM P900-FINALIZA          THRU P900-FINALIZA-FIM.
002060 MAIN-PROCEDURE-FIM.
002070
002080 P100-INICIO.
002090     DISPLAY 'GFMBATCH - FOUNDATION TO FACULTY MATCHING BATCH'.
002100     DISPLAY 'INPUT FOUNDATIONS FILE.... FOUNDTNS'.
002110     DISPLAY 'INPUT FACULTY FILE........ FACULTY'.
002120     MOVE ZERO                      TO WS-QTDE-FUNDACOES
002130                                        WS-QTDE-MATCHES
002140                                        WS-GERACAO.
002150 P100-INICIO-FIM.
002160
002170 P300-CARREGA-FUNDACOES.
002180*GFM-0001  BATCH FLOW STEP 1 - READ THE FOUNDATIONS FILE END TO
002190*          END INTO THE IN-MEMORY TABLE, PRE-SPLITTING EACH
002200*          RECORD'S KEYWORD LIST ON THE WAY IN.
002210     OPEN INPUT FOUNDTNS-FILE.
002220     PERFORM P310-LE-FUNDACAO        THRU P310-LE-FUNDACAO-FIM.
002230     PERFORM P320-ARMAZENA-FUNDACAO  THRU P320-ARMAZENA-FUNDACAO-FIM
002240             UNTIL WS-EOF-FUNDACOES-OK.
002250     CLOSE FOUNDTNS-FILE.
002260 P300-CARREGA-FUNDACOES-FIM.
002270
002280 P310-LE-FUNDACAO.
002290     READ FOUNDTNS-FILE
002300         AT END
002310             SET WS-EOF-FUNDACOES-OK TO TRUE
002320     END-READ.
002330 P310-LE-FUNDACAO-FIM.
002340
002350 P320-ARMAZENA-FUNDACAO.
002360     ADD 1                          TO WS-QTDE-FUNDACOES.
002370     SET WS-FND-IDX                 TO WS-QTDE-FUNDACOES.
002380     MOVE FND-NAME          TO WS-FND-NOME (WS-FND-IDX).
002390     MOVE FND-AVG-GRANT     TO WS-FND-GRANT (WS-FND-IDX).
002400     MOVE FND-CAREER-STAGE  TO WS-FND-ESTAGIO (WS-FND-IDX).
002410     MOVE FND-DEADLINES     TO WS-FND-PRAZO (WS-FND-IDX).
002420     MOVE FND-INST-PREF     TO WS-FND-PREF (WS-FND-IDX).
002430     MOVE FND-WEBSITE       TO WS-FND-SITE (WS-FND-IDX).
002440     CALL 'GFMSPLIT' USING FND-AREAS ','
002450                           WK-LISTA-PALAVRAS (WS-FND-IDX).
002460     PERFORM P310-LE-FUNDACAO        THRU P310-LE-FUNDACAO-FIM.
002470 P320-ARMAZENA-FUNDACAO-FIM.
002480
002490 P400-EXECUTA-SORT.
002500*GFM-0180  THE SORT DRIVES THE WHOLE DOCENTE x FUNDACAO LOOP OUT
002510*          OF THE INPUT PROCEDURE AND DELIVERS THE FINAL ORDER
002520*          (BATCH FLOW STEPS 2 THROUGH 4) TO THE OUTPUT
002530*          PROCEDURE.
002540     SORT SORT-FILE
002550         ASCENDING KEY SD-MTCH-FACULTY
002560         DESCENDING KEY SD-MTCH-SCORE
002570         DESCENDING KEY SD-MTCH-KW-COUNT
002580         ASCENDING KEY SD-GERACAO
002590         INPUT PROCEDURE P500-GERA-REGISTROS
002600         OUTPUT PROCEDURE P700-GRAVA-SAIDA.
002610 P400-EXECUTA-SORT-FIM.
002620
002630 P500-GERA-REGISTROS.
002640*GFM-0001  BATCH FLOW STEP 2 - READ THE FACULTY FILE
002650*          SEQUENTIALLY; FOR EACH RECORD, LOOP OVER EVERY
002660*          FOUNDATION IN INPUT ORDER.
002670     OPEN INPUT FACULTY-FILE.
002680     PERFORM P510-LE-DOCENTE         THRU P510-LE-DOCENTE-FIM.
002690     PERFORM P520-PROCESSA-DOCENTE   THRU P520-PROCESSA-DOCENTE-FIM
002700             UNTIL WS-EOF-DOCENTES-OK.
002710     CLOSE FACULTY-FILE.
002720 P500-GERA-REGISTROS-FIM.
002730
002740 P510-LE-DOCENTE.
002750     READ FACULTY-FILE
002760         AT END
002770             SET WS-EOF-DOCENTES-OK TO TRUE
002780     END-READ.
002790 P510-LE-DOCENTE-FIM.
002800
002810 P520-PROCESSA-DOCENTE.
002820     CALL 'GFMSPLIT' USING FAC-KEYWORDS ';' WK-LISTA-DOCENTE.
002830     PERFORM P530-TESTA-FUNDACAO     THRU P530-TESTA-FUNDACAO-FIM
002840             VARYING WS-FND-IDX FROM 1 BY 1
002850             UNTIL WS-FND-IDX IS GREATER THAN WS-QTDE-FUNDACOES.
002860     PERFORM P510-LE-DOCENTE         THRU P510-LE-DOCENTE-FIM.
002870 P520-PROCESSA-DOCENTE-FIM.
002880
002890 P530-TESTA-FUNDACAO.
002900*GFM-0001  BATCH FLOW STEP 2A/2B - SCORE THE PAIR; IF IT CLEARS
002910*          THE THRESHOLD AND HAS AT LEAST ONE MATCHED PAIR,
002920*          BUILD THE OUTPUT RECORD.
002930     CALL 'GFMMATCH' USING WK-LISTA-DOCENTE
002940                           WK-LISTA-PALAVRAS (WS-FND-IDX)
002950                           WK-LISTA-TRIPLAS
002960                           WS-LIMIAR
002970                           WS-SCORE-GERAL
002980                           WS-QTDE-CASADOS.
002990     IF WS-SCORE-GERAL IS GREATER THAN OR EQUAL TO WS-LIMIAR
003000             AND WK-TRIPLA-QTDE IS GREATER THAN ZERO
003010         PERFORM P540-MONTA-E-LIBERA THRU P540-MONTA-E-LIBERA-FIM
003020     END-IF.
003030 P530-TESTA-FUNDACAO-FIM.
003040
003050 P540-MONTA-E-LIBERA.
003060     ADD 1                          TO WS-GERACAO.
003070     ADD 1                          TO WS-QTDE-MATCHES.
003080     PERFORM P550-MONTA-TOPO        THRU P550-MONTA-TOPO-FIM.
003090     PERFORM P560-MONTA-PORQUE      THRU P560-MONTA-PORQUE-FIM.
003100     MOVE WS-GERACAO                TO SD-GERACAO.
003110     MOVE FAC-NAME                  TO SD-MTCH-FACULTY.
003120     MOVE FAC-RANK                  TO SD-MTCH-RANK.
003130     MOVE FAC-DIVISION               TO SD-MTCH-DIVISION.
003140     MOVE FAC-CAREER-STAGE          TO SD-MTCH-CAREER-STAGE.
003150     MOVE WS-TOPO-TEXTO             TO SD-MTCH-TOP-KEYWORDS.
003160     MOVE WS-FND-NOME (WS-FND-IDX)  TO SD-MTCH-FOUNDATION.
003170     MOVE WS-SCORE-GERAL            TO SD-MTCH-SCORE.
003180     MOVE WS-QTDE-CASADOS           TO SD-MTCH-KW-COUNT.
003190     MOVE WS-PORQUE-TEXTO           TO SD-MTCH-WHY.
003200     MOVE WS-FND-GRANT (WS-FND-IDX) TO SD-MTCH-AVG-GRANT.
003210     MOVE WS-FND-ESTAGIO (WS-FND-IDX) TO SD-MTCH-FND-STAGE.
003220     MOVE WS-FND-PRAZO (WS-FND-IDX)  TO SD-MTCH-DEADLINES.
003230     MOVE WS-FND-PREF (WS-FND-IDX)   TO SD-MTCH-INST-PREF.
003240     MOVE WS-FND-SITE (WS-FND-IDX)   TO SD-MTCH-WEBSITE.
003250     RELEASE SD-REGISTRO-DADOS.
003260 P540-MONTA-E-LIBERA-FIM.
003270
003280 P550-MONTA-TOPO.
003290*GFM-0154  RULE 2 - "TOP KEYWORDS" IS THE FIRST 10 FACULTY
003300*          KEYWORDS, SORTED ORDER, "; "-JOINED.  WS-TOPO-LEN IS
003310*          USED AS A STRING POINTER (1-BASED) SO EACH KEYWORD IS
003320*          APPENDED WITHOUT RE-STRINGING THE TEXT BUILT SO FAR.
003330     MOVE SPACES                    TO WS-TOPO-TEXTO.
003340     MOVE 1                         TO WS-TOPO-LEN.
003350     PERFORM P555-ANEXA-PALAVRA     THRU P555-ANEXA-PALAVRA-FIM
003360             VARYING WK-IDX-DOC FROM 1 BY 1
003370             UNTIL WK-IDX-DOC IS GREATER THAN WK-QTDE-DOCENTE
003380                OR WK-IDX-DOC IS GREATER THAN 10.
003390 P550-MONTA-TOPO-FIM.
003400
003410 P555-ANEXA-PALAVRA.
003420     IF WS-TOPO-LEN IS GREATER THAN 1
003430         STRING '; '                    DELIMITED BY SIZE
003440                INTO WS-TOPO-TEXTO
003450                WITH POINTER WS-TOPO-LEN
003460         END-STRING
003470     END-IF.
003480     MOVE WK-PALAVRA-DOC (WK-IDX-DOC) TO WS-BUFFER-GENERICO.
003490     PERFORM P580-MEDE-GENERICO     THRU P580-MEDE-GENERICO-FIM.
003500     STRING WK-PALAVRA-DOC (WK-IDX-DOC) (1 : WS-TAM-GENERICO)
003510                DELIMITED BY SIZE
003520            INTO WS-TOPO-TEXTO
003530            WITH POINTER WS-TOPO-LEN
003540     END-STRING.
003550 P555-ANEXA-PALAVRA-FIM.
003560
003570 P560-MONTA-PORQUE.
003580*GFM-0154  RULE 3 - "WHY MATCHED" IS THE FIRST 5 TRIPLES, SORTED
003590*          SCORE DESC THEN FACULTY KEYWORD ASC, RENDERED AS
003600*          "FKW ~ NKW (SCORE)" AND "; "-JOINED.
003610     MOVE SPACES                    TO WS-PORQUE-TEXTO.
003620     MOVE 1                         TO WS-PORQUE-LEN.
003630     PERFORM P565-ANEXA-TRIPLA      THRU P565-ANEXA-TRIPLA-FIM
003640             VARYING WK-TRI-IDX FROM 1 BY 1
003650             UNTIL WK-TRI-IDX IS GREATER THAN WK-TRIPLA-QTDE
003660                OR WK-TRI-IDX IS GREATER THAN 5.
003670 P560-MONTA-PORQUE-FIM.
003680
003690 P565-ANEXA-TRIPLA.
003700     IF WS-PORQUE-LEN IS GREATER THAN 1
003710         STRING '; '                    DELIMITED BY SIZE
003720                INTO WS-PORQUE-TEXTO
003730                WITH POINTER WS-PORQUE-LEN
003740         END-STRING
003750     END-IF.
003760     MOVE WK-TRIPLA-PALAVRA-DOC (WK-TRI-IDX) TO WS-BUFFER-GENERICO.
003770     PERFORM P580-MEDE-GENERICO     THRU P580-MEDE-GENERICO-FIM.
003780     STRING WK-TRIPLA-PALAVRA-DOC (WK-TRI-IDX) (1 : WS-TAM-GENERICO)
003790                DELIMITED BY SIZE
003800            ' ~ '                       DELIMITED BY SIZE
003810            INTO WS-PORQUE-TEXTO
003820            WITH POINTER WS-PORQUE-LEN
003830     END-STRING.
003840     MOVE WK-TRIPLA-PALAVRA-FUND (WK-TRI-IDX) TO WS-BUFFER-GENERICO.
003850     PERFORM P580-MEDE-GENERICO     THRU P580-MEDE-GENERICO-FIM.
003860     MOVE WK-TRIPLA-PONTOS (WK-TRI-IDX) TO WS-PONTOS-EDITADOS.
003870     STRING WK-TRIPLA-PALAVRA-FUND (WK-TRI-IDX) (1 : WS-TAM-GENERICO)
003880                DELIMITED BY SIZE
003890            ' ('                        DELIMITED BY SIZE
003900            WS-PONTOS-EDITADOS          DELIMITED BY SIZE
003910            ')'                         DELIMITED BY SIZE
003920            INTO WS-PORQUE-TEXTO
003930            WITH POINTER WS-PORQUE-LEN
003940     END-STRING.
003950 P565-ANEXA-TRIPLA-FIM.
003960
003970 P580-MEDE-GENERICO.
003980*GFM-0154  LENGTH OF A TRAILING-SPACE-PADDED KEYWORD BUFFER -
003990*          SAME TECHNIQUE AS GFMSCORE'S P110-MEDE-A/P120-MEDE-B.
004000     MOVE ZERO                      TO WS-TAM-GENERICO.
004010     PERFORM P585-TESTA-GENERICO    THRU P585-TESTA-GENERICO-FIM
004020             VARYING WS-POS-GENERICO FROM 1 BY 1
004030             UNTIL WS-POS-GENERICO IS GREATER THAN 120.
004040 P580-MEDE-GENERICO-FIM.
004050
004060 P585-TESTA-GENERICO.
004070     IF WS-BUFFER-GENERICO (WS-POS-GENERICO : 1) IS NOT EQUAL
004080             TO SPACE
004090         MOVE WS-POS-GENERICO        TO WS-TAM-GENERICO
004100     END-IF.
004110 P585-TESTA-GENERICO-FIM.
004120
004130 P700-GRAVA-SAIDA.
004140*GFM-0298  BATCH FLOW STEP 3/4 - IF NOTHING QUALIFIED, WARN AND
004150*          LEAVE THE MATCHES FILE UNOPENED; OTHERWISE WRITE THE
004160*          SORTED RECORDS AND REPORT THE ROW COUNT.
004170     IF WS-QTDE-MATCHES IS EQUAL TO ZERO
004180         DISPLAY
004190         'NO MATCHES FOUND ABOVE THE THRESHOLD - MATCHES FILE '
004200         'NOT WRITTEN.'
004210     ELSE
004220         OPEN OUTPUT MATCHES-FILE
004230         PERFORM P710-RETORNA-E-GRAVA THRU P710-RETORNA-E-GRAVA-FIM
004240                 UNTIL WS-EOF-SORT-OK
004250         CLOSE MATCHES-FILE
004260         DISPLAY 'MATCHES WRITTEN TO MATCHES - ROW COUNT '
004270                 WS-QTDE-MATCHES
004280     END-IF.
004290 P700-GRAVA-SAIDA-FIM.
004300
004310 P710-RETORNA-E-GRAVA.
004311*GFM-0311  RETURN ... INTO MOVES THE SORTED ROW STRAIGHT FROM THE
004312*          SD'S OWN STORAGE INTO THE FD'S MTCH-RECORD - THE TWO
004313*          ARE SEPARATE RECORD AREAS, SO WITHOUT THE INTO CLAUSE
004314*          THE WRITE BELOW WOULD PUT OUT WHATEVER MTCH-RECORD
004315*          LAST HELD.
004320     RETURN SORT-FILE INTO MTCH-RECORD
004330         AT END
004340             SET WS-EOF-SORT-OK TO TRUE
004350     END-RETURN.
004360     IF NOT WS-EOF-SORT-OK
004370         WRITE MTCH-RECORD
004380     END-IF.
004390 P710-RETORNA-E-GRAVA-FIM.
004400
004410 P900-FINALIZA.
004420     STOP RUN.
004430 P900-FINALIZA-FIM.
004440
004450 END PROGRAM GFMBATCH.
