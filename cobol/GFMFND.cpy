000100******************************************************************
000110* COPYBOOK:  GFMFND
000120* PURPOSE:   RECORD LAYOUT FOR THE FOUNDTNS INPUT FILE -
000130*            ONE ROW PER GRANT-MAKING FOUNDATION CARRIED OVER
000140*            FROM THE DEVELOPMENT OFFICE'S FUNDER WORKBOOK.
000150*            FIXED 370-BYTE RECORDS.  COPY INTO THE FD FOR
000160*            FOUNDTNS WHEREVER THE FOUNDATION ROW IS READ.
000170******************************************************************
000180* HISTORY.
000190*   05/02/1991  RLW  GFM-0001  ORIGINAL LAYOUT - REPLACES THE
000200*                              FUNDER WORKBOOK COLUMNS WITH A
000210*                              FIXED-WIDTH FEED FROM ADVANCEMENT.
000220*   11/14/1994  DCT  GFM-0118  WIDENED FND-DEADLINES TO X(60),
000230*                              OFFICE WAS TRUNCATING RESTRICTION
000240*                              TEXT ON MULTI-CYCLE FOUNDATIONS.
000250*   02/09/1999  MHK  GFM-Y2K1  Y2K REVIEW - NO DATE FIELDS ON
000260*                              THIS RECORD, NO CHANGE REQUIRED.
000310******************************************************************
000320 01  FND-RECORD.
000330*    FOUNDATION (FUNDER) NAME.
000340     05  FND-NAME                   PIC X(40).
000350*    FUNDING-AREA KEYWORDS, COMMA-SEPARATED, AS CARRIED ON THE
000360*    WORKBOOK - SPLIT BY GFMSPLIT BEFORE IT IS MATCHED.
000370     05  FND-AREAS                  PIC X(120).
000380*    AVERAGE GRANT AMOUNT - FREE TEXT, CARRIED THROUGH AS-IS.
000390     05  FND-AVG-GRANT              PIC X(20).
000400*    CAREER STAGE THE FOUNDATION TARGETS - FREE TEXT.
000410     05  FND-CAREER-STAGE           PIC X(30).
000420*    DEADLINES / RESTRICTIONS - FREE TEXT.
000430     05  FND-DEADLINES              PIC X(60).
000440*    INSTITUTION / GEOGRAPHIC PREFERENCE - FREE TEXT.
000450     05  FND-INST-PREF              PIC X(40).
000460*    FOUNDATION WEBSITE URL.
000470     05  FND-WEBSITE                PIC X(60).
